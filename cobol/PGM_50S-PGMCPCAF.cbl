000100  IDENTIFICATION DIVISION.                                                
000200  PROGRAM-ID. PGMCPCAF.                                                   
000300  AUTHOR. R. ALVAREZ - DESARROLLO BATCH.                                  
000400  INSTALLATION. CAJA DE AHORRO Y CREDITO - CPD.                           
000500  DATE-WRITTEN. 05/03/1989.                                               
000600  DATE-COMPILED. 05/03/1989.                                              
000700  SECURITY. USO INTERNO - CONFIDENCIAL.                                   
000800*****************************************************************         
000900*              PLANIFICADOR DE PROCESOS (CPU)                   *         
001000*              ================================                 *         
001100*   - LEE LA COLA DE PROCESOS DE ENTRADA (ARCHIVO DDENTRA).      *        
001200*   - CALCULA LA ESPERA PROMEDIO BAJO CUATRO DISCIPLINAS DE      *        
001300*     PLANIFICACION DE CPU: FCFS, SJF, PRIORIDAD, ROUND-ROBIN.   *        
001400*   - GRABA UN REGISTRO DE RESULTADO POR ALGORITMO EN EL         *        
001500*     ARCHIVO DDSALID (COMPARTIDO CON LOS DEMAS PLANIFICADORES). *        
001600*   - SI EL SWITCH UPSI-0 ESTA ENCENDIDO, EMITE POR CONSOLA UNA  *        
001700*     TRAZA DE CADA RESULTADO GRABADO.                           *        
001800*****************************************************************         
001900*                   HISTORIAL DE CAMBIOS                        *         
002000*-----------------------------------------------------------------        
002100* 05/03/1989 RAL TK-0001  VERSION ORIGINAL - FCFS Y SJF.                  
002200* 22/06/1989 RAL TK-0014  SE AGREGA EL ALGORITMO DE PRIORIDAD.            
002300* 14/11/1989 MFG TK-0033  SE AGREGA ROUND-ROBIN, QUANTUM FIJO 4.          
002400* 09/02/1990 RAL TK-0051  VALIDACION DE RAFAGA Y PRIORIDAD.               
002500* 30/07/1990 JCP TK-0088  SJF REVISADO - ORDEN POR SELECCION.             
002600* 18/01/1991 RAL SOL-0102 CORTE DE ESPERA EN CERO EL PRIMERO.             
002700* 02/09/1991 MFG TK-0145  SWITCH UPSI-0 PARA LA TRAZA OPERADOR.           
002800* 25/03/1992 JCP SOL-0190 REVISION DE REDONDEO EN EL PROMEDIO.            
002900* 11/10/1992 RAL TK-0221  AMPLIACION DE LA COLA A 500 FILAS.              
003000* 07/05/1993 MFG TK-0256  PRIORIDAD PASA A ORDEN ESTABLE.                 
003100* 19/12/1993 JCP SOL-0301 RR: ESPERA FIJADA EN EL PASE.                   
003200* 14/06/1994 RAL TK-0340  SALIDA COMPARTIDA CON OTROS BATCH.              
003300* 03/02/1995 MFG TK-0378  AJUSTE DE COMENTARIOS, AUDITORIA.               
003400* 21/09/1996 JCP SOL-0420 LIMPIEZA DE VARIABLES SIN USO.                  
003500* 28/04/1998 NOE TK-0455  REVISION Y2K - FECHA DE CORRIDA.                
003600* 11/01/1999 NOE TK-0467  VALIDACION FINAL DEL CAMBIO DE SIGLO.           
003700*-----------------------------------------------------------------        
003800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
003900  ENVIRONMENT DIVISION.                                                   
004000  CONFIGURATION SECTION.                                                  
004100                                                                          
004200  SPECIAL-NAMES.                                                          
004300      C01 IS TOP-OF-FORM                                                  
004400      CLASS CLASE-DIGITOS IS '0' THRU '9'                                 
004500      UPSI-0 ON  STATUS IS WS-TRAZA-SOLICITADA                            
004600             OFF STATUS IS WS-TRAZA-NO-SOLICITADA.                        
004700                                                                          
004800  INPUT-OUTPUT SECTION.                                                   
004900  FILE-CONTROL.                                                           
005000      SELECT ENTRADA ASSIGN DDENTRA                                       
005100      FILE STATUS IS FS-ENT.                                              
005200                                                                          
005300      SELECT SALIDA ASSIGN DDSALID                                        
005400      FILE STATUS IS FS-SALIDA.                                           
005500                                                                          
005600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
005700  DATA DIVISION.                                                          
005800  FILE SECTION.                                                           
005900                                                                          
006000  FD  ENTRADA                                                             
006100      BLOCK CONTAINS 0 RECORDS                                            
006200      RECORDING MODE IS F.                                                
006300  01  REG-ENTRADA    PIC X(12).                                           
006400                                                                          
006500  FD  SALIDA                                                              
006600      BLOCK CONTAINS 0 RECORDS                                            
006700      RECORDING MODE IS F.                                                
006800  01  REG-SALIDA     PIC X(24).                                           
006900                                                                          
007000                                                                          
007100  WORKING-STORAGE SECTION.                                                
007200*=======================*                                                 
007300                                                                          
007400*----------- ARCHIVOS --------------------------------------------        
007500  77  FS-ENT                   PIC XX    VALUE SPACES.                    
007600  77  FS-SALIDA                PIC XX    VALUE SPACES.                    
007700                                                                          
007800  77  WS-STATUS-FIN             PIC X.                                    
007900      88  WS-FIN-LECTURA             VALUE 'Y'.                           
008000      88  WS-NO-FIN-LECTURA          VALUE 'N'.                           
008100                                                                          
008200*----------- CONTADORES (TODOS COMP POR NORMA DE CASA) ----------         
008300  77  WS-CANT-PROC              PIC 9(04) COMP VALUE ZEROS.               
008400  77  WS-CANT-RECHAZADOS        PIC 9(04) COMP VALUE ZEROS.               
008500  77  WS-I                      PIC 9(04) COMP VALUE ZEROS.               
008600  77  WS-J                      PIC 9(04) COMP VALUE ZEROS.               
008700  77  WS-MENOR-POS              PIC 9(04) COMP VALUE ZEROS.               
008800  77  WS-RELOJ                  PIC 9(07) COMP VALUE ZEROS.               
008900  77  WS-QUANTUM                PIC 9(02) COMP VALUE 4.                   
009000  77  WS-SUMA-ESPERA            PIC S9(09) COMP VALUE ZEROS.              
009100  77  WS-PASES-PENDIENTES       PIC X(01) VALUE 'N'.                      
009200      88  WS-HAY-PENDIENTES          VALUE 'S'.                           
009300      88  WS-NO-HAY-PENDIENTES       VALUE 'N'.                           
009400                                                                          
009500*----------- PROMEDIO Y VALOR A GRABAR ---------------------------        
009600  77  WS-PROMEDIO               PIC S9(04)V9(02) COMP VALUE ZEROS.        
009700  77  WS-ALGO-ACTUAL            PIC X(08) VALUE SPACES.                   
009800                                                                          
009900*----------- FECHA DE CORRIDA - REDEFINIDA EN AA/MM/DD -----------        
010000  01  WS-FECHA-EJEC-NUM         PIC 9(06) VALUE ZEROS.                    
010100  01  WS-FECHA-EJEC-R REDEFINES WS-FECHA-EJEC-NUM.                        
010200      03  WS-FECHA-EJEC-AA      PIC 99.                                   
010300      03  WS-FECHA-EJEC-MM      PIC 99.                                   
010400      03  WS-FECHA-EJEC-DD      PIC 99.                                   
010500                                                                          
010600*----------- LINEA DE TRAZA DE CONSOLA - REDEFINIDA POR ZONA -----        
010700  01  WS-LINEA-CONSOLA          PIC X(40) VALUE SPACES.                   
010800  01  WS-LINEA-CONSOLA-R REDEFINES WS-LINEA-CONSOLA.                      
010900      03  LC-UNIDAD             PIC X(08).                                
011000      03  LC-ALGORITMO          PIC X(08).                                
011100      03  LC-SEPARADOR          PIC X(03).                                
011200      03  LC-VALOR              PIC X(09).                                
011300      03  FILLER                PIC X(12).                                
011400                                                                          
011500*----------- FORMATEO DEL VALOR PARA LA TRAZA --------------------        
011600  77  WS-VALOR-PRINT            PIC -Z(05)9.99 VALUE ZEROS.               
011700                                                                          
011800*----------- COPIA DE RAFAGAS PARA SJF (SIN CORRELATIVO) ---------        
011900  01  WS-TABLA-SJF.                                                       
012000      03  TAB-SJF-BURST OCCURS 500 TIMES PIC 9(04) VALUE ZEROS.           
012100                                                                          
012200*----------- AREAS AUXILIARES PARA LOS SWAP DE ORDENAMIENTO ------        
012300  77  WS-AUX-ID                 PIC 9(04) VALUE ZEROS.                    
012400  77  WS-AUX-BURST              PIC 9(04) VALUE ZEROS.                    
012500  77  WS-AUX-PRIORIDAD          PIC 9(04) VALUE ZEROS.                    
012600  77  WS-AUX-SJF                PIC 9(04) VALUE ZEROS.                    
012700                                                                          
012800*//////////////// COPYS ///////////////////////////////////////           
012900      COPY PROCREQ.                                                       
013000*////////////////////////////////////////////////////////////             
013100                                                                          
013200*-------------------------------------------------------------            
013300  LINKAGE SECTION.                                                        
013400*================*                                                        
013500  01  LK-CONTROL.                                                         
013600      03  LK-PRIMERA-ESCRITURA  PIC X(01).                                
013700      03  LK-RETORNO            PIC X(02).                                
013800      03  FILLER                PIC X(05).                                
013900                                                                          
014000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
014100  PROCEDURE DIVISION USING LK-CONTROL.                                    
014200                                                                          
014300  MAIN-PROGRAM-I.                                                         
014400                                                                          
014500      PERFORM 1000-INICIO-I  THRU 1000-INICIO-F                           
014600      PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                          
014700      PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                           
014800                                                                          
014900  MAIN-PROGRAM-F. GOBACK.                                                 
015000                                                                          
015100                                                                          
015200*---------------------------------------------------------------          
015300  1000-INICIO-I.                                                          
015400                                                                          
015500      MOVE '00' TO LK-RETORNO                                             
015600      ACCEPT WS-FECHA-EJEC-NUM FROM DATE                                  
015700      SET WS-NO-FIN-LECTURA TO TRUE                                       
015800                                                                          
015900      OPEN INPUT ENTRADA                                                  
016000      IF FS-ENT IS NOT EQUAL '00' THEN                                    
016100         DISPLAY '* ERROR EN OPEN ENTRADA (CPU) = ' FS-ENT                
016200         MOVE '99' TO LK-RETORNO                                          
016300         SET  WS-FIN-LECTURA TO TRUE                                      
016400      END-IF                                                              
016500                                                                          
016600      IF LK-PRIMERA-ESCRITURA EQUAL 'S' THEN                              
016700         OPEN OUTPUT SALIDA                                               
016800      ELSE                                                                
016900         OPEN EXTEND SALIDA                                               
017000      END-IF                                                              
017100      IF FS-SALIDA IS NOT EQUAL '00' THEN                                 
017200         DISPLAY '* ERROR EN OPEN SALIDA (CPU) = ' FS-SALIDA              
017300         MOVE '99' TO LK-RETORNO                                          
017400         SET  WS-FIN-LECTURA TO TRUE                                      
017500      END-IF                                                              
017600                                                                          
017700      PERFORM 1100-CARGAR-COLA-I THRU 1100-CARGAR-COLA-F                  
017800         UNTIL WS-FIN-LECTURA.                                            
017900                                                                          
018000  1000-INICIO-F. EXIT.                                                    
018100                                                                          
018200                                                                          
018300*---- CARGA LA COLA DE PROCESOS EN LA TABLA EN MEMORIA ----------         
018400  1100-CARGAR-COLA-I.                                                     
018500                                                                          
018600      READ ENTRADA INTO WS-REG-PROCESO                                    
018700                                                                          
018800      EVALUATE FS-ENT                                                     
018900         WHEN '00'                                                        
019000            PERFORM 1110-VALIDAR-FILA-I THRU 1110-VALIDAR-FILA-F          
019100         WHEN '10'                                                        
019200            SET WS-FIN-LECTURA TO TRUE                                    
019300         WHEN OTHER                                                       
019400            DISPLAY '*ERROR EN LECTURA ENTRADA (CPU) : ' FS-ENT           
019500            SET WS-FIN-LECTURA TO TRUE                                    
019600      END-EVALUATE.                                                       
019700                                                                          
019800  1100-CARGAR-COLA-F. EXIT.                                               
019900                                                                          
020000                                                                          
020100*---- RECHAZA FILAS CON RAFAGA O PRIORIDAD NO NUMERICA ----------         
020200  1110-VALIDAR-FILA-I.                                                    
020300                                                                          
020400      IF PROC-BURST IS CLASE-DIGITOS                                      
020500         AND PROC-PRIORITY IS CLASE-DIGITOS THEN                          
020600         ADD 1 TO WS-CANT-PROC                                            
020700         MOVE PROC-ID       TO TAB-ID (WS-CANT-PROC)                      
020800         MOVE PROC-BURST    TO TAB-BURST (WS-CANT-PROC)                   
020900         MOVE PROC-PRIORITY TO TAB-PRIORIDAD (WS-CANT-PROC)               
021000         MOVE ZEROS         TO TAB-RESTANTE (WS-CANT-PROC)                
021100         MOVE ZEROS         TO TAB-ESPERA (WS-CANT-PROC)                  
021200      ELSE                                                                
021300         ADD 1 TO WS-CANT-RECHAZADOS                                      
021400         DISPLAY '* FILA RECHAZADA - NO NUMERICA : ' REG-ENTRADA          
021500      END-IF.                                                             
021600                                                                          
021700  1110-VALIDAR-FILA-F. EXIT.                                              
021800                                                                          
021900                                                                          
022000*---------------------------------------------------------------          
022100  2000-PROCESO-I.                                                         
022200                                                                          
022300      IF WS-CANT-PROC EQUAL ZEROS THEN                                    
022400         DISPLAY '* COLA DE PROCESOS VACIA - SIN RESULTADOS'              
022500      ELSE                                                                
022600         PERFORM 2100-FCFS-I         THRU 2100-FCFS-F                     
022700         PERFORM 2200-SJF-I          THRU 2200-SJF-F                      
022800         PERFORM 2300-PRIORIDAD-I    THRU 2300-PRIORIDAD-F                
022900         PERFORM 2400-ROUND-ROBIN-I  THRU 2400-ROUND-ROBIN-F              
023000      END-IF.                                                             
023100                                                                          
023200  2000-PROCESO-F. EXIT.                                                   
023300                                                                          
023400                                                                          
023500*---- FCFS: LA ESPERA ES LA SUMA DE LAS RAFAGAS ANTERIORES ------         
023600  2100-FCFS-I.                                                            
023700                                                                          
023800      MOVE ZEROS TO WS-RELOJ WS-SUMA-ESPERA WS-I                          
023900      ADD 1 TO WS-I                                                       
024000      PERFORM 2110-ACUM-FCFS-I THRU 2110-ACUM-FCFS-F                      
024100         UNTIL WS-I IS GREATER THAN WS-CANT-PROC                          
024200                                                                          
024300      COMPUTE WS-PROMEDIO ROUNDED =                                       
024400         WS-SUMA-ESPERA / WS-CANT-PROC                                    
024500      MOVE 'FCFS    ' TO WS-ALGO-ACTUAL                                   
024600      PERFORM 9000-ESCRIBIR-I THRU 9000-ESCRIBIR-F.                       
024700                                                                          
024800  2100-FCFS-F. EXIT.                                                      
024900                                                                          
025000*---- UNA FILA DE LA COLA FCFS - NO HAY REORDENAMIENTO -----------        
025100  2110-ACUM-FCFS-I.                                                       
025200                                                                          
025300      MOVE WS-RELOJ TO TAB-ESPERA (WS-I)                                  
025400      ADD  TAB-ESPERA (WS-I) TO WS-SUMA-ESPERA                            
025500      ADD  TAB-BURST (WS-I)  TO WS-RELOJ                                  
025600      ADD  1 TO WS-I.                                                     
025700                                                                          
025800  2110-ACUM-FCFS-F. EXIT.                                                 
025900                                                                          
026000                                                                          
026100*---- SJF: SE ORDENAN LAS RAFAGAS (SIN IMPORTAR EL ID) -----------        
026200  2200-SJF-I.                                                             
026300                                                                          
026400      MOVE 1 TO WS-I                                                      
026500      PERFORM 2205-COPIAR-SJF-I THRU 2205-COPIAR-SJF-F                    
026600         UNTIL WS-I IS GREATER THAN WS-CANT-PROC                          
026700                                                                          
026800      PERFORM 2210-ORDENAR-SJF-I THRU 2210-ORDENAR-SJF-F                  
026900                                                                          
027000      MOVE ZEROS TO WS-RELOJ WS-SUMA-ESPERA                               
027100      MOVE 1 TO WS-I                                                      
027200      PERFORM 2220-ACUM-SJF-I THRU 2220-ACUM-SJF-F                        
027300         UNTIL WS-I IS GREATER THAN WS-CANT-PROC                          
027400                                                                          
027500      COMPUTE WS-PROMEDIO ROUNDED =                                       
027600         WS-SUMA-ESPERA / WS-CANT-PROC                                    
027700      MOVE 'SJF     ' TO WS-ALGO-ACTUAL                                   
027800      PERFORM 9000-ESCRIBIR-I THRU 9000-ESCRIBIR-F.                       
027900                                                                          
028000  2200-SJF-F. EXIT.                                                       
028100                                                                          
028200*---- COPIA UNA RAFAGA DE LA COLA A LA TABLA DE TRABAJO DE SJF --         
028300  2205-COPIAR-SJF-I.                                                      
028400                                                                          
028500      MOVE TAB-BURST (WS-I) TO TAB-SJF-BURST (WS-I)                       
028600      ADD  1 TO WS-I.                                                     
028700                                                                          
028800  2205-COPIAR-SJF-F. EXIT.                                                
028900                                                                          
029000*---- ACUMULA LA ESPERA DE UNA RAFAGA YA ORDENADA DE SJF ---------        
029100  2220-ACUM-SJF-I.                                                        
029200                                                                          
029300      ADD  WS-RELOJ TO WS-SUMA-ESPERA                                     
029400      ADD  TAB-SJF-BURST (WS-I) TO WS-RELOJ                               
029500      ADD  1 TO WS-I.                                                     
029600                                                                          
029700  2220-ACUM-SJF-F. EXIT.                                                  
029800                                                                          
029900                                                                          
030000*---- ORDENAMIENTO POR SELECCION - NO GARANTIZA ESTABILIDAD -----         
030100  2210-ORDENAR-SJF-I.                                                     
030200                                                                          
030300      MOVE 1 TO WS-I                                                      
030400      PERFORM 2211-PASADA-SJF-I THRU 2211-PASADA-SJF-F                    
030500         UNTIL WS-I IS GREATER THAN WS-CANT-PROC.                         
030600                                                                          
030700  2210-ORDENAR-SJF-F. EXIT.                                               
030800                                                                          
030900*---- BUSCA LA MENOR RAFAGA RESTANTE Y LA INTERCAMBIA DE LUGAR --         
031000  2211-PASADA-SJF-I.                                                      
031100                                                                          
031200      MOVE WS-I TO WS-MENOR-POS                                           
031300      MOVE WS-I TO WS-J                                                   
031400      PERFORM 2212-BUSCAR-MENOR-I THRU 2212-BUSCAR-MENOR-F                
031500         UNTIL WS-J IS GREATER THAN WS-CANT-PROC                          
031600                                                                          
031700      IF WS-MENOR-POS IS NOT EQUAL WS-I THEN                              
031800         MOVE TAB-SJF-BURST (WS-I) TO WS-AUX-SJF                          
031900         MOVE TAB-SJF-BURST (WS-MENOR-POS)                                
032000            TO TAB-SJF-BURST (WS-I)                                       
032100         MOVE WS-AUX-SJF TO TAB-SJF-BURST (WS-MENOR-POS)                  
032200      END-IF                                                              
032300      ADD 1 TO WS-I.                                                      
032400                                                                          
032500  2211-PASADA-SJF-F. EXIT.                                                
032600                                                                          
032700*---- COMPARA UNA POSICION CONTRA LA MENOR YA ENCONTRADA --------         
032800  2212-BUSCAR-MENOR-I.                                                    
032900                                                                          
033000      IF TAB-SJF-BURST (WS-J) IS LESS THAN                                
033100         TAB-SJF-BURST (WS-MENOR-POS) THEN                                
033200         MOVE WS-J TO WS-MENOR-POS                                        
033300      END-IF                                                              
033400      ADD 1 TO WS-J.                                                      
033500                                                                          
033600  2212-BUSCAR-MENOR-F. EXIT.                                              
033700                                                                          
033800                                                                          
033900*---- PRIORIDAD: ORDEN ESTABLE - LOS EMPATES NO CAMBIAN DE LUGAR -        
034000  2300-PRIORIDAD-I.                                                       
034100                                                                          
034200      PERFORM 2310-ORDENAR-PRIORIDAD-I                                    
034300         THRU 2310-ORDENAR-PRIORIDAD-F                                    
034400                                                                          
034500      MOVE ZEROS TO WS-RELOJ WS-SUMA-ESPERA                               
034600      MOVE 1 TO WS-I                                                      
034700      PERFORM 2110-ACUM-FCFS-I THRU 2110-ACUM-FCFS-F                      
034800         UNTIL WS-I IS GREATER THAN WS-CANT-PROC                          
034900                                                                          
035000      COMPUTE WS-PROMEDIO ROUNDED =                                       
035100         WS-SUMA-ESPERA / WS-CANT-PROC                                    
035200      MOVE 'PRIORITY' TO WS-ALGO-ACTUAL                                   
035300      PERFORM 9000-ESCRIBIR-I THRU 9000-ESCRIBIR-F.                       
035400                                                                          
035500  2300-PRIORIDAD-F. EXIT.                                                 
035600                                                                          
035700                                                                          
035800*---- INSERCION ESTABLE POR PRIORIDAD ASCENDENTE (MENOR = 1RO) --         
035900  2310-ORDENAR-PRIORIDAD-I.                                               
036000                                                                          
036100      MOVE 2 TO WS-J                                                      
036200      PERFORM 2311-INSERTAR-I THRU 2311-INSERTAR-F                        
036300         UNTIL WS-J IS GREATER THAN WS-CANT-PROC.                         
036400                                                                          
036500  2310-ORDENAR-PRIORIDAD-F. EXIT.                                         
036600                                                                          
036700*---- TOMA UNA FILA Y LA INSERTA EN SU LUGAR ESTABLE -------------        
036800  2311-INSERTAR-I.                                                        
036900                                                                          
037000      MOVE TAB-ID (WS-J)        TO WS-AUX-ID                              
037100      MOVE TAB-BURST (WS-J)     TO WS-AUX-BURST                           
037200      MOVE TAB-PRIORIDAD (WS-J) TO WS-AUX-PRIORIDAD                       
037300      MOVE WS-J TO WS-I                                                   
037400      PERFORM 2312-DESPLAZAR-I THRU 2312-DESPLAZAR-F                      
037500         UNTIL WS-I IS EQUAL 1                                            
037600         OR TAB-PRIORIDAD (WS-I - 1) IS NOT GREATER                       
037700            THAN WS-AUX-PRIORIDAD                                         
037800      MOVE WS-AUX-ID        TO TAB-ID (WS-I)                              
037900      MOVE WS-AUX-BURST     TO TAB-BURST (WS-I)                           
038000      MOVE WS-AUX-PRIORIDAD TO TAB-PRIORIDAD (WS-I)                       
038100      ADD 1 TO WS-J.                                                      
038200                                                                          
038300  2311-INSERTAR-F. EXIT.                                                  
038400                                                                          
038500*---- DESPLAZA UNA FILA MENOS PRIORITARIA UN LUGAR A LA DERECHA --        
038600  2312-DESPLAZAR-I.                                                       
038700                                                                          
038800      MOVE TAB-ID (WS-I - 1)        TO TAB-ID (WS-I)                      
038900      MOVE TAB-BURST (WS-I - 1)     TO TAB-BURST (WS-I)                   
039000      MOVE TAB-PRIORIDAD (WS-I - 1) TO TAB-PRIORIDAD (WS-I)               
039100      SUBTRACT 1 FROM WS-I.                                               
039200                                                                          
039300  2312-DESPLAZAR-F. EXIT.                                                 
039400                                                                          
039500                                                                          
039600*---- ROUND-ROBIN CON QUANTUM FIJO DE 4 UNIDADES -----------------        
039700  2400-ROUND-ROBIN-I.                                                     
039800                                                                          
039900      MOVE ZEROS TO WS-RELOJ                                              
040000      MOVE 1 TO WS-I                                                      
040100      PERFORM 2410-COPIAR-RR-I THRU 2410-COPIAR-RR-F                      
040200         UNTIL WS-I IS GREATER THAN WS-CANT-PROC                          
040300                                                                          
040400      SET WS-HAY-PENDIENTES TO TRUE                                       
040500      PERFORM 2420-PASE-RR-I THRU 2420-PASE-RR-F                          
040600         UNTIL WS-NO-HAY-PENDIENTES                                       
040700                                                                          
040800      MOVE ZEROS TO WS-SUMA-ESPERA                                        
040900      MOVE 1 TO WS-I                                                      
041000      PERFORM 2430-ACUM-RR-I THRU 2430-ACUM-RR-F                          
041100         UNTIL WS-I IS GREATER THAN WS-CANT-PROC                          
041200                                                                          
041300      COMPUTE WS-PROMEDIO ROUNDED =                                       
041400         WS-SUMA-ESPERA / WS-CANT-PROC                                    
041500      MOVE 'RR      ' TO WS-ALGO-ACTUAL                                   
041600      PERFORM 9000-ESCRIBIR-I THRU 9000-ESCRIBIR-F.                       
041700                                                                          
041800  2400-ROUND-ROBIN-F. EXIT.                                               
041900                                                                          
042000*---- COPIA LA RAFAGA ORIGINAL COMO RESTANTE DEL PROCESO ---------        
042100  2410-COPIAR-RR-I.                                                       
042200                                                                          
042300      MOVE TAB-BURST (WS-I) TO TAB-RESTANTE (WS-I)                        
042400      ADD  1 TO WS-I.                                                     
042500                                                                          
042600  2410-COPIAR-RR-F. EXIT.                                                 
042700                                                                          
042800*---- UN PASE DEL QUANTUM SOBRE TODA LA COLA, EN ORDEN DE LLEGADA         
042900  2420-PASE-RR-I.                                                         
043000                                                                          
043100      SET WS-NO-HAY-PENDIENTES TO TRUE                                    
043200      MOVE 1 TO WS-I                                                      
043300      PERFORM 2421-ATENDER-RR-I THRU 2421-ATENDER-RR-F                    
043400         UNTIL WS-I IS GREATER THAN WS-CANT-PROC.                         
043500                                                                          
043600  2420-PASE-RR-F. EXIT.                                                   
043700                                                                          
043800*---- ATIENDE UNA RAFAGA DURANTE UN QUANTUM DEL PASE -------------        
043900  2421-ATENDER-RR-I.                                                      
044000                                                                          
044100      IF TAB-RESTANTE (WS-I) IS GREATER THAN ZEROS THEN                   
044200         SET WS-HAY-PENDIENTES TO TRUE                                    
044300         IF TAB-RESTANTE (WS-I) IS GREATER THAN WS-QUANTUM THEN           
044400            ADD WS-QUANTUM TO WS-RELOJ                                    
044500            SUBTRACT WS-QUANTUM FROM TAB-RESTANTE (WS-I)                  
044600         ELSE                                                             
044700            ADD TAB-RESTANTE (WS-I) TO WS-RELOJ                           
044800            MOVE ZEROS TO TAB-RESTANTE (WS-I)                             
044900            COMPUTE TAB-ESPERA (WS-I) =                                   
045000               WS-RELOJ - TAB-BURST (WS-I)                                
045100         END-IF                                                           
045200      END-IF                                                              
045300      ADD 1 TO WS-I.                                                      
045400                                                                          
045500  2421-ATENDER-RR-F. EXIT.                                                
045600                                                                          
045700*---- ACUMULA LA ESPERA YA FIJADA DURANTE LOS PASES DE RR --------        
045800  2430-ACUM-RR-I.                                                         
045900                                                                          
046000      ADD TAB-ESPERA (WS-I) TO WS-SUMA-ESPERA                             
046100      ADD 1 TO WS-I.                                                      
046200                                                                          
046300  2430-ACUM-RR-F. EXIT.                                                   
046400                                                                          
046500                                                                          
046600*---- GRABA EL REGISTRO DE RESULTADO Y EMITE LA TRAZA ------------        
046700  9000-ESCRIBIR-I.                                                        
046800                                                                          
046900      MOVE 'PROCESS '       TO RESULT-UNIT                                
047000      MOVE WS-ALGO-ACTUAL   TO RESULT-ALGO                                
047100      MOVE WS-PROMEDIO      TO RESULT-VALUE                               
047200                                                                          
047300      WRITE REG-SALIDA FROM WS-REG-RESULTADO                              
047400      IF FS-SALIDA IS NOT EQUAL '00' THEN                                 
047500         DISPLAY '* ERROR EN WRITE SALIDA (CPU) = ' FS-SALIDA             
047600         MOVE '99' TO LK-RETORNO                                          
047700      END-IF                                                              
047800                                                                          
047900      IF WS-TRAZA-SOLICITADA THEN                                         
048000         PERFORM 6900-TRAZA-I THRU 6900-TRAZA-F                           
048100      END-IF.                                                             
048200                                                                          
048300  9000-ESCRIBIR-F. EXIT.                                                  
048400                                                                          
048500                                                                          
048600*---- TRAZA DE OPERADOR - UNA LINEA POR RESULTADO GRABADO --------        
048700  6900-TRAZA-I.                                                           
048800                                                                          
048900      MOVE WS-PROMEDIO TO WS-VALOR-PRINT                                  
049000      MOVE SPACES      TO WS-LINEA-CONSOLA                                
049100      MOVE RESULT-UNIT TO LC-UNIDAD                                       
049200      MOVE RESULT-ALGO TO LC-ALGORITMO                                    
049300      MOVE ' = '       TO LC-SEPARADOR                                    
049400      MOVE WS-VALOR-PRINT TO LC-VALOR                                     
049500      DISPLAY WS-LINEA-CONSOLA.                                           
049600                                                                          
049700  6900-TRAZA-F. EXIT.                                                     
049800                                                                          
049900                                                                          
050000*---------------------------------------------------------------          
050100  9999-FINAL-I.                                                           
050200                                                                          
050300      CLOSE ENTRADA                                                       
050400      IF FS-ENT IS NOT EQUAL '00' THEN                                    
050500         DISPLAY '* ERROR EN CLOSE ENTRADA (CPU) = ' FS-ENT               
050600         MOVE '99' TO LK-RETORNO                                          
050700      END-IF                                                              
050800                                                                          
050900      CLOSE SALIDA                                                        
051000      IF FS-SALIDA IS NOT EQUAL '00' THEN                                 
051100         DISPLAY '* ERROR EN CLOSE SALIDA (CPU) = ' FS-SALIDA             
051200         MOVE '99' TO LK-RETORNO                                          
051300      END-IF                                                              
051400                                                                          
051500      DISPLAY 'CPU - PROCESOS LEIDOS    = ' WS-CANT-PROC                  
051600      DISPLAY 'CPU - FILAS RECHAZADAS   = ' WS-CANT-RECHAZADOS.           
051700                                                                          
051800  9999-FINAL-F. EXIT.                                                     
