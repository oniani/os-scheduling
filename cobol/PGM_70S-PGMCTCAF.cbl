000100  IDENTIFICATION DIVISION.                                                
000200  PROGRAM-ID. PGMCTCAF.                                                   
000300  AUTHOR. R. ALVAREZ - DESARROLLO BATCH.                                  
000400  INSTALLATION. CAJA DE AHORRO Y CREDITO - CPD.                           
000500  DATE-WRITTEN. 18/11/1992.                                               
000600  DATE-COMPILED. 18/11/1992.                                              
000700  SECURITY. USO INTERNO - CONFIDENCIAL.                                   
000800****************************************************************          
000900*          CONTROL DE CORRIDA DE LOS TRES PLANIFICADORES       *          
001000*          ======================================================         
001100*   - INVOCA, EN ORDEN FIJO, A LOS TRES PROGRAMAS BATCH QUE      *        
001200*     SIMULAN LOS PLANIFICADORES DE PROCESO, MEMORIA Y DISCO.   *         
001300*   - EL PRIMERO EN ESCRIBIR ABRE EL ARCHIVO DDSALID EN MODO     *        
001400*     OUTPUT; LOS DOS RESTANTES LO ABREN EN MODO EXTEND, PARA   *         
001500*     QUE LOS TRES RESULTADOS QUEDEN EN UN SOLO ARCHIVO.        *         
001600*   - NO ACCEDE POR SI MISMO A NINGUN ARCHIVO DE DATOS; TODA LA *         
001700*     E/S QUEDA A CARGO DE LOS TRES PROGRAMAS LLAMADOS.         *         
001800****************************************************************          
001900*                   HISTORIAL DE CAMBIOS                         *        
002000*-----------------------------------------------------------------        
002100* 18/11/1992 RAL TK-0265  VERSION ORIGINAL - LLAMA A LOS TRES.            
002200* 14/04/1993 RAL TK-0295  CONTROL DE RETORNO DE CADA LLAMADA.             
002300* 30/09/1993 JCP SOL-0310 MENSAJE RESUMEN AL FINALIZAR LA CORRIDA.        
002400* 21/02/1994 MFG TK-0330  CORRECCION: ORDEN FIJO PROC-MEM-DISCO.          
002500* 18/07/1994 RAL SOL-0345 SWITCH UPSI-0 PARA RESUMEN DE CONSOLA.          
002600* 05/01/1995 JCP TK-0365  LIMPIEZA DE VARIABLES SIN USO.                  
002700* 23/06/1995 MFG SOL-0380 AJUSTE DE COMENTARIOS PARA AUDITORIA.           
002800* 11/12/1995 RAL TK-0400  VALIDACION DE LOS TRES RETORNOS JUNTOS.         
002900* 04/05/1998 NOE TK-0442  REVISION Y2K - FECHA DE CORRIDA A 4 DIG.        
003000* 21/01/1999 NOE TK-0453  VALIDACION FINAL DEL CAMBIO DE SIGLO.           
003100*-----------------------------------------------------------------        
003200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
003300  ENVIRONMENT DIVISION.                                                   
003400  CONFIGURATION SECTION.                                                  
003500                                                                          
003600  SPECIAL-NAMES.                                                          
003700      C01 IS TOP-OF-FORM                                                  
003800      CLASS CLASE-DIGITOS IS '0' THRU '9'                                 
003900      UPSI-0 ON  STATUS IS WS-TRAZA-SOLICITADA                            
004000             OFF STATUS IS WS-TRAZA-NO-SOLICITADA.                        
004100                                                                          
004200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
004300  DATA DIVISION.                                                          
004400                                                                          
004500  WORKING-STORAGE SECTION.                                                
004600*=======================*                                                 
004700                                                                          
004800*----------- NOMBRES DE LOS PROGRAMAS LLAMADOS DINAMICAMENTE ----         
004900  77  WS-PGM-PROCESO             PIC X(08) VALUE 'PGMCPCAF'.              
005000  77  WS-PGM-MEMORIA             PIC X(08) VALUE 'PGMMOCAF'.              
005100  77  WS-PGM-DISCO               PIC X(08) VALUE 'PGMDSCAF'.              
005200                                                                          
005300*----------- RETORNO DE CADA PROGRAMA - VISTA COMBINADA ---------         
005400  01  WS-RETORNOS.                                                        
005500      03  WS-RETORNO-CP          PIC XX VALUE '00'.                       
005600      03  WS-RETORNO-MO          PIC XX VALUE '00'.                       
005700      03  WS-RETORNO-DS          PIC XX VALUE '00'.                       
005800      03  FILLER                 PIC X(02) VALUE SPACES.                  
005900  01  WS-RETORNOS-R REDEFINES WS-RETORNOS.                                
006000      03  WS-RETORNOS-TODOS      PIC X(06).                               
006100      03  FILLER                 PIC X(02).                               
006200                                                                          
006300*----------- UNIDAD LLAMADA ACTUAL - PARA LA TRAZA DE RETORNO ---         
006400  77  WS-UNIDAD-ACTUAL           PIC X(08) VALUE SPACES.                  
006500                                                                          
006600*----------- AREA DE COMUNICACION CON LOS TRES PLANIFICADORES ---         
006700  01  LK-CONTROL.                                                         
006800      03  LK-PRIMERA-ESCRITURA   PIC X(01) VALUE 'N'.                     
006900      03  LK-RETORNO             PIC X(02) VALUE '00'.                    
007000      03  FILLER                 PIC X(05) VALUE SPACES.                  
007100                                                                          
007200*----------- FECHA DE CORRIDA - REDEFINIDA EN AA/MM/DD -----------        
007300  01  WS-FECHA-EJEC-NUM          PIC 9(06) VALUE ZEROS.                   
007400  01  WS-FECHA-EJEC-R REDEFINES WS-FECHA-EJEC-NUM.                        
007500      03  WS-FECHA-EJEC-AA       PIC 99.                                  
007600      03  WS-FECHA-EJEC-MM       PIC 99.                                  
007700      03  WS-FECHA-EJEC-DD       PIC 99.                                  
007800                                                                          
007900*----------- LINEA DE RESUMEN DE CONSOLA - REDEFINIDA POR ZONA --         
008000  01  WS-LINEA-CONSOLA           PIC X(40) VALUE SPACES.                  
008100  01  WS-LINEA-CONSOLA-R REDEFINES WS-LINEA-CONSOLA.                      
008200      03  LC-UNIDAD              PIC X(08).                               
008300      03  LC-RETORNO             PIC X(02).                               
008400      03  LC-SEPARADOR           PIC X(03).                               
008500      03  FILLER                 PIC X(27).                               
008600                                                                          
008700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
008800  PROCEDURE DIVISION.                                                     
008900                                                                          
009000  MAIN-PROGRAM-I.                                                         
009100                                                                          
009200      PERFORM 1000-INICIO-I  THRU 1000-INICIO-F                           
009300      PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                          
009400      PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                           
009500                                                                          
009600  MAIN-PROGRAM-F. GOBACK.                                                 
009700                                                                          
009800                                                                          
009900*---------------------------------------------------------------          
010000  1000-INICIO-I.                                                          
010100                                                                          
010200      ACCEPT WS-FECHA-EJEC-NUM FROM DATE                                  
010300      DISPLAY 'CTL - INICIO DE LA CORRIDA - FECHA '                       
010400         WS-FECHA-EJEC-DD '/' WS-FECHA-EJEC-MM                            
010500         '/' WS-FECHA-EJEC-AA                                             
010600      MOVE 'S' TO LK-PRIMERA-ESCRITURA.                                   
010700                                                                          
010800  1000-INICIO-F. EXIT.                                                    
010900                                                                          
011000                                                                          
011100*---- LLAMA, EN ORDEN FIJO, A LOS TRES PLANIFICADORES -----------         
011200  2000-PROCESO-I.                                                         
011300                                                                          
011400      PERFORM 2100-LLAMAR-PROCESO-I THRU 2100-LLAMAR-PROCESO-F            
011500      PERFORM 2200-LLAMAR-MEMORIA-I THRU 2200-LLAMAR-MEMORIA-F            
011600      PERFORM 2300-LLAMAR-DISCO-I   THRU 2300-LLAMAR-DISCO-F.             
011700                                                                          
011800  2000-PROCESO-F. EXIT.                                                   
011900                                                                          
012000*---- PRIMER LLAMADO: ABRE DDSALID EN MODO OUTPUT ----------------        
012100  2100-LLAMAR-PROCESO-I.                                                  
012200                                                                          
012300      CALL WS-PGM-PROCESO USING LK-CONTROL                                
012400      MOVE LK-RETORNO      TO WS-RETORNO-CP                               
012500      MOVE WS-PGM-PROCESO  TO WS-UNIDAD-ACTUAL                            
012600      PERFORM 6900-TRAZA-RETORNO-I THRU 6900-TRAZA-RETORNO-F              
012700      MOVE 'N' TO LK-PRIMERA-ESCRITURA.                                   
012800                                                                          
012900  2100-LLAMAR-PROCESO-F. EXIT.                                            
013000                                                                          
013100*---- SEGUNDO LLAMADO: ABRE DDSALID EN MODO EXTEND ---------------        
013200  2200-LLAMAR-MEMORIA-I.                                                  
013300                                                                          
013400      CALL WS-PGM-MEMORIA USING LK-CONTROL                                
013500      MOVE LK-RETORNO      TO WS-RETORNO-MO                               
013600      MOVE WS-PGM-MEMORIA  TO WS-UNIDAD-ACTUAL                            
013700      PERFORM 6900-TRAZA-RETORNO-I THRU 6900-TRAZA-RETORNO-F.             
013800                                                                          
013900  2200-LLAMAR-MEMORIA-F. EXIT.                                            
014000                                                                          
014100*---- TERCER LLAMADO: ABRE DDSALID EN MODO EXTEND ----------------        
014200  2300-LLAMAR-DISCO-I.                                                    
014300                                                                          
014400      CALL WS-PGM-DISCO USING LK-CONTROL                                  
014500      MOVE LK-RETORNO      TO WS-RETORNO-DS                               
014600      MOVE WS-PGM-DISCO    TO WS-UNIDAD-ACTUAL                            
014700      PERFORM 6900-TRAZA-RETORNO-I THRU 6900-TRAZA-RETORNO-F.             
014800                                                                          
014900  2300-LLAMAR-DISCO-F. EXIT.                                              
015000                                                                          
015100                                                                          
015200*---- RESUMEN DE CONSOLA - UNA LINEA POR PROGRAMA LLAMADO --------        
015300  6900-TRAZA-RETORNO-I.                                                   
015400                                                                          
015500      IF WS-TRAZA-SOLICITADA THEN                                         
015600         MOVE SPACES           TO WS-LINEA-CONSOLA                        
015700         MOVE WS-UNIDAD-ACTUAL  TO LC-UNIDAD                              
015800         MOVE LK-RETORNO        TO LC-RETORNO                             
015900         MOVE ' = '             TO LC-SEPARADOR                           
016000         DISPLAY WS-LINEA-CONSOLA                                         
016100      END-IF.                                                             
016200                                                                          
016300  6900-TRAZA-RETORNO-F. EXIT.                                             
016400                                                                          
016500                                                                          
016600*---------------------------------------------------------------          
016700  9999-FINAL-I.                                                           
016800                                                                          
016900      IF WS-RETORNOS-TODOS EQUAL '000000' THEN                            
017000         DISPLAY 'CTL - LOS TRES PLANIFICADORES TERMINARON OK'            
017100      ELSE                                                                
017200         DISPLAY 'CTL - RETORNO PROCESO  = ' WS-RETORNO-CP                
017300         DISPLAY 'CTL - RETORNO MEMORIA  = ' WS-RETORNO-MO                
017400         DISPLAY 'CTL - RETORNO DISCO    = ' WS-RETORNO-DS                
017500         MOVE 9999 TO RETURN-CODE                                         
017600      END-IF.                                                             
017700                                                                          
017800  9999-FINAL-F. EXIT.                                                     
