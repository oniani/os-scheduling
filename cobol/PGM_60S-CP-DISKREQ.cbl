000100*////////////////// (DISKREQ) ///////////////////////////////////         
000200***************************************                                   
000300*     LAYOUT COLA DE CILINDROS        *                                   
000400*     LARGO REGISTRO = 8 BYTES        *                                   
000500*     (entrada del DiskScheduler)     *                                   
000600*                                      *                                  
000700*     LOS DOS PRIMEROS REGISTROS DEL  *                                   
000800*     ARCHIVO TRAEN LOS PARAMETROS    *                                   
000900*     DEL BRAZO - LOS RESTANTES       *                                   
001000*     TRAEN LAS SOLICITUDES DE        *                                   
001100*     CILINDRO.  LOS TRES FORMATOS    *                                   
001200*     COMPARTEN LA MISMA AREA FD, POR *                                   
001300*     ESO SE REDEFINEN ENTRE SI.      *                                   
001400***************************************                                   
001500  01  WS-REG-DISCO.                                                       
001600*     POSICION RELATIVA (1:4) NRO DE ORDEN EN LA COLA                     
001700      03  DISK-SEQ            PIC 9(04)    VALUE ZEROS.                   
001800*     POSICION RELATIVA (5:4) CILINDRO SOLICITADO                         
001900      03  DISK-CYLINDER       PIC 9(04)    VALUE ZEROS.                   
002000                                                                          
002100*     VISTA DE PARAMETRO 1 - PRIMER REGISTRO DEL ARCHIVO.                 
002200  01  WS-PARM-DISCO-1 REDEFINES WS-REG-DISCO.                             
002300*     POSICION RELATIVA (1:4) CILINDRO MAS ALTO DEL DISCO                 
002400      03  DISK-MAX-CYLINDER   PIC 9(04)    VALUE ZEROS.                   
002500*     POSICION RELATIVA (5:4) CILINDRO ACTUAL DEL CABEZAL                 
002600      03  DISK-CURRENT-CYL    PIC 9(04)    VALUE ZEROS.                   
002700                                                                          
002800*     VISTA DE PARAMETRO 2 - SEGUNDO REGISTRO DEL ARCHIVO.                
002900  01  WS-PARM-DISCO-2 REDEFINES WS-REG-DISCO.                             
003000*     POSICION RELATIVA (1:4) CILINDRO ANTERIOR DEL CABEZAL               
003100      03  DISK-PREVIOUS-CYL   PIC 9(04)    VALUE ZEROS.                   
003200*     POSICION RELATIVA (5:4) PARA USO FUTURO                             
003300      03  FILLER              PIC X(04)    VALUE SPACES.                  
003400                                                                          
003500*////////////////// (TABLA EN MEMORIA) ///////////////////////////        
003600***************************************                                   
003700*     COLA DE SOLICITUDES EN MEMORIA  *                                   
003800*     CAPACIDAD MAXIMA = 500 FILAS    *                                   
003900***************************************                                   
004000  01  WS-TABLA-DISCO.                                                     
004100      03  TAB-DISCO OCCURS 500 TIMES.                                     
004200          05  TAB-DISK-SEQ        PIC 9(04) VALUE ZEROS.                  
004300          05  TAB-DISK-CILINDRO   PIC 9(04) VALUE ZEROS.                  
004400          05  TAB-DISK-VISITADO   PIC X(01) VALUE 'N'.                    
004500              88  TAB-DISK-PENDIENTE    VALUE 'N'.                        
004600              88  TAB-DISK-ATENDIDO     VALUE 'S'.                        
004700          05  FILLER              PIC X(03) VALUE SPACES.                 
