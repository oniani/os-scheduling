000100  IDENTIFICATION DIVISION.                                                
000200  PROGRAM-ID. PGMDSCAF.                                                   
000300  AUTHOR. J. C. PEREYRA - DESARROLLO BATCH.                               
000400  INSTALLATION. CAJA DE AHORRO Y CREDITO - CPD.                           
000500  DATE-WRITTEN. 14/02/1992.                                               
000600  DATE-COMPILED. 14/02/1992.                                              
000700  SECURITY. USO INTERNO - CONFIDENCIAL.                                   
000800****************************************************************          
000900*            PLANIFICADOR DE BRAZO DE DISCO (CILINDROS)        *          
001000*            ===================================================          
001100*   - LEE LA COLA DE SOLICITUDES DE CILINDRO (DDENTRA); LOS      *        
001200*     DOS PRIMEROS REGISTROS TRAEN LOS PARAMETROS DEL BRAZO.    *         
001300*   - SIMULA CUATRO POLITICAS DE ATENCION: FCFS, SSTF, LOOK      *        
001400*     Y CLOOK, Y ACUMULA EL DESPLAZAMIENTO TOTAL DE CADA UNA.    *        
001500*   - GRABA UN REGISTRO DE RESULTADO POR POLITICA EN EL          *        
001600*     ARCHIVO DDSALID (COMPARTIDO CON LOS DEMAS PLANIFICADORES).*         
001700*   - SI EL SWITCH UPSI-0 ESTA ENCENDIDO, EMITE POR CONSOLA      *        
001800*     UNA TRAZA DE CADA RESULTADO GRABADO.                      *         
001900****************************************************************          
002000*                   HISTORIAL DE CAMBIOS                         *        
002100*-----------------------------------------------------------------        
002200* 14/02/1992 JCP TK-0240  VERSION ORIGINAL - SOLO FCFS Y SSTF.            
002300* 19/08/1992 JCP TK-0255  SE AGREGA LA POLITICA LOOK.                     
002400* 11/01/1993 RAL SOL-0270 SE AGREGA CLOOK (LOOK CIRCULAR).                
002500* 25/06/1993 MFG TK-0300  ORDEN ASCENDENTE PARA LOOK Y CLOOK.             
002600* 03/12/1993 JCP SOL-0320 VALIDACION CONTRA EL CILINDRO MAXIMO.           
002700* 14/05/1994 RAL TK-0340  CORRECCION: DIRECCION INICIAL DEL LOOK.         
002800* 22/10/1994 JCP TK-0360  SSTF: PRIMER MINIMO ENCONTRADO GANA.            
002900* 09/04/1995 MFG SOL-0375 SALIDA COMPARTIDA CON OTROS BATCH.              
003000* 17/09/1995 RAL TK-0395  LIMPIEZA DE VARIABLES SIN USO.                  
003100* 02/03/1996 JCP SOL-0410 AJUSTE DE COMENTARIOS PARA AUDITORIA.           
003200* 28/08/1996 MFG TK-0420  SWITCH UPSI-0 PARA LA TRAZA DE OPERADOR.        
003300* 30/04/1998 NOE TK-0445  REVISION Y2K - FECHA DE CORRIDA A 4 DIG.        
003400* 19/01/1999 NOE TK-0455  VALIDACION FINAL DEL CAMBIO DE SIGLO.           
003500*-----------------------------------------------------------------        
003600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
003700  ENVIRONMENT DIVISION.                                                   
003800  CONFIGURATION SECTION.                                                  
003900                                                                          
004000  SPECIAL-NAMES.                                                          
004100      C01 IS TOP-OF-FORM                                                  
004200      CLASS CLASE-DIGITOS IS '0' THRU '9'                                 
004300      UPSI-0 ON  STATUS IS WS-TRAZA-SOLICITADA                            
004400             OFF STATUS IS WS-TRAZA-NO-SOLICITADA.                        
004500                                                                          
004600  INPUT-OUTPUT SECTION.                                                   
004700  FILE-CONTROL.                                                           
004800      SELECT ENTRADA ASSIGN DDENTRA                                       
004900      FILE STATUS IS FS-ENT.                                              
005000                                                                          
005100      SELECT SALIDA ASSIGN DDSALID                                        
005200      FILE STATUS IS FS-SALIDA.                                           
005300                                                                          
005400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
005500  DATA DIVISION.                                                          
005600  FILE SECTION.                                                           
005700                                                                          
005800  FD  ENTRADA                                                             
005900      BLOCK CONTAINS 0 RECORDS                                            
006000      RECORDING MODE IS F.                                                
006100  01  REG-ENTRADA    PIC X(08).                                           
006200                                                                          
006300  FD  SALIDA                                                              
006400      BLOCK CONTAINS 0 RECORDS                                            
006500      RECORDING MODE IS F.                                                
006600  01  REG-SALIDA     PIC X(24).                                           
006700                                                                          
006800                                                                          
006900  WORKING-STORAGE SECTION.                                                
007000*=======================*                                                 
007100                                                                          
007200*----------- ARCHIVOS --------------------------------------------        
007300  77  FS-ENT                    PIC XX    VALUE SPACES.                   
007400  77  FS-SALIDA                 PIC XX    VALUE SPACES.                   
007500                                                                          
007600  77  WS-STATUS-FIN              PIC X.                                   
007700      88  WS-FIN-LECTURA              VALUE 'Y'.                          
007800      88  WS-NO-FIN-LECTURA           VALUE 'N'.                          
007900                                                                          
008000  77  WS-SW-MAYOR                 PIC X VALUE 'N'.                        
008100      88  WS-SIN-MAYOR                  VALUE 'N'.                        
008200      88  WS-CON-MAYOR                  VALUE 'S'.                        
008300                                                                          
008400*----------- CONTADORES (TODOS COMP POR NORMA DE CASA) ----------         
008500  77  WS-NRO-REGISTRO             PIC 9(04) COMP VALUE ZEROS.             
008600  77  WS-MAX-CILINDRO             PIC 9(04) COMP VALUE ZEROS.             
008700  77  WS-CIL-ACTUAL-INI           PIC 9(04) COMP VALUE ZEROS.             
008800  77  WS-CIL-ANTERIOR             PIC 9(04) COMP VALUE ZEROS.             
008900  77  WS-CANT-DISCO               PIC 9(04) COMP VALUE ZEROS.             
009000  77  WS-CANT-RECHAZADAS          PIC 9(04) COMP VALUE ZEROS.             
009100  77  WS-CANT-VISITADOS           PIC 9(04) COMP VALUE ZEROS.             
009200  77  WS-I                        PIC 9(04) COMP VALUE ZEROS.             
009300  77  WS-J                        PIC 9(04) COMP VALUE ZEROS.             
009400  77  WS-MENOR-POS                PIC 9(04) COMP VALUE ZEROS.             
009500  77  WS-POS-MAS-CERCA            PIC 9(04) COMP VALUE ZEROS.             
009600  77  WS-MIN-DISTANCIA            PIC 9(05) COMP VALUE ZEROS.             
009700  77  WS-POS-PARTICION            PIC 9(04) COMP VALUE ZEROS.             
009800  77  WS-POS-PRIMERO-MAYOR        PIC 9(04) COMP VALUE ZEROS.             
009900  77  WS-DESDE                    PIC 9(04) COMP VALUE ZEROS.             
010000  77  WS-HASTA                    PIC 9(04) COMP VALUE ZEROS.             
010100  77  WS-HEAD-CYL                 PIC 9(04) COMP VALUE ZEROS.             
010200  77  WS-CILINDRO-DESTINO         PIC 9(04) COMP VALUE ZEROS.             
010300  77  WS-DISTANCIA                PIC 9(04) COMP VALUE ZEROS.             
010400  77  WS-TOTAL-DESPLAZ            PIC S9(06) COMP VALUE ZEROS.            
010500  77  WS-AUX-CILINDRO             PIC 9(04) COMP VALUE ZEROS.             
010600                                                                          
010700*----------- VALOR A GRABAR --------------------------------------        
010800  77  WS-VALOR-GRABAR            PIC S9(06)V9(02) COMP VALUE ZERO.        
010900  77  WS-ALGO-ACTUAL             PIC X(08) VALUE SPACES.                  
011000                                                                          
011100*----------- FECHA DE CORRIDA - REDEFINIDA EN AA/MM/DD -----------        
011200  01  WS-FECHA-EJEC-NUM          PIC 9(06) VALUE ZEROS.                   
011300  01  WS-FECHA-EJEC-R REDEFINES WS-FECHA-EJEC-NUM.                        
011400      03  WS-FECHA-EJEC-AA       PIC 99.                                  
011500      03  WS-FECHA-EJEC-MM       PIC 99.                                  
011600      03  WS-FECHA-EJEC-DD       PIC 99.                                  
011700                                                                          
011800*----------- LINEA DE TRAZA DE CONSOLA - REDEFINIDA POR ZONA -----        
011900  01  WS-LINEA-CONSOLA           PIC X(40) VALUE SPACES.                  
012000  01  WS-LINEA-CONSOLA-R REDEFINES WS-LINEA-CONSOLA.                      
012100      03  LC-UNIDAD              PIC X(08).                               
012200      03  LC-ALGORITMO           PIC X(08).                               
012300      03  LC-SEPARADOR           PIC X(03).                               
012400      03  LC-VALOR               PIC X(09).                               
012500      03  FILLER                 PIC X(12).                               
012600                                                                          
012700*----------- FORMATEO DEL VALOR PARA LA TRAZA --------------------        
012800  77  WS-VALOR-PRINT             PIC -Z(05)9.99 VALUE ZEROS.              
012900                                                                          
013000*----------- COPIA ORDENADA ASCENDENTE - USO DE LOOK Y CLOOK -----        
013100  01  WS-TABLA-ORDEN.                                                     
013200      03  TAB-ORDEN OCCURS 500 TIMES.                                     
013300          05  TAB-ORDEN-CILINDRO  PIC 9(04) VALUE ZEROS.                  
013400          05  FILLER              PIC X(04) VALUE SPACES.                 
013500                                                                          
013600*//////////////// COPYS ///////////////////////////////////////           
013700      COPY DISKREQ.                                                       
013800*////////////////////////////////////////////////////////////             
013900                                                                          
014000*-------------------------------------------------------------            
014100  LINKAGE SECTION.                                                        
014200*================*                                                        
014300  01  LK-CONTROL.                                                         
014400      03  LK-PRIMERA-ESCRITURA   PIC X(01).                               
014500      03  LK-RETORNO             PIC X(02).                               
014600      03  FILLER                 PIC X(05).                               
014700                                                                          
014800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
014900  PROCEDURE DIVISION USING LK-CONTROL.                                    
015000                                                                          
015100  MAIN-PROGRAM-I.                                                         
015200                                                                          
015300      PERFORM 1000-INICIO-I  THRU 1000-INICIO-F                           
015400      PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                          
015500      PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                           
015600                                                                          
015700  MAIN-PROGRAM-F. GOBACK.                                                 
015800                                                                          
015900                                                                          
016000*---------------------------------------------------------------          
016100  1000-INICIO-I.                                                          
016200                                                                          
016300      MOVE '00' TO LK-RETORNO                                             
016400      ACCEPT WS-FECHA-EJEC-NUM FROM DATE                                  
016500      SET WS-NO-FIN-LECTURA TO TRUE                                       
016600                                                                          
016700      OPEN INPUT ENTRADA                                                  
016800      IF FS-ENT IS NOT EQUAL '00' THEN                                    
016900         DISPLAY '* ERROR EN OPEN ENTRADA (DSK) = ' FS-ENT                
017000         MOVE '99' TO LK-RETORNO                                          
017100         SET  WS-FIN-LECTURA TO TRUE                                      
017200      END-IF                                                              
017300                                                                          
017400      IF LK-PRIMERA-ESCRITURA EQUAL 'S' THEN                              
017500         OPEN OUTPUT SALIDA                                               
017600      ELSE                                                                
017700         OPEN EXTEND SALIDA                                               
017800      END-IF                                                              
017900      IF FS-SALIDA IS NOT EQUAL '00' THEN                                 
018000         DISPLAY '* ERROR EN OPEN SALIDA (DSK) = ' FS-SALIDA              
018100         MOVE '99' TO LK-RETORNO                                          
018200         SET  WS-FIN-LECTURA TO TRUE                                      
018300      END-IF                                                              
018400                                                                          
018500      PERFORM 1100-CARGAR-COLA-I THRU 1100-CARGAR-COLA-F                  
018600         UNTIL WS-FIN-LECTURA.                                            
018700                                                                          
018800  1000-INICIO-F. EXIT.                                                    
018900                                                                          
019000                                                                          
019100*---- LOS DOS PRIMEROS REGISTROS TRAEN LOS PARAMETROS DEL BRAZO -         
019200  1100-CARGAR-COLA-I.                                                     
019300                                                                          
019400      READ ENTRADA INTO WS-REG-DISCO                                      
019500                                                                          
019600      EVALUATE FS-ENT                                                     
019700         WHEN '00'                                                        
019800            ADD 1 TO WS-NRO-REGISTRO                                      
019900            EVALUATE WS-NRO-REGISTRO                                      
020000               WHEN 1                                                     
020100                  PERFORM 1105-TOMAR-PARM-1-I                             
020200                     THRU 1105-TOMAR-PARM-1-F                             
020300               WHEN 2                                                     
020400                  PERFORM 1106-TOMAR-PARM-2-I                             
020500                     THRU 1106-TOMAR-PARM-2-F                             
020600               WHEN OTHER                                                 
020700                  PERFORM 1110-VALIDAR-FILA-I                             
020800                     THRU 1110-VALIDAR-FILA-F                             
020900            END-EVALUATE                                                  
021000         WHEN '10'                                                        
021100            SET WS-FIN-LECTURA TO TRUE                                    
021200         WHEN OTHER                                                       
021300            DISPLAY '*ERROR EN LECTURA ENTRADA (DSK) : ' FS-ENT           
021400            SET WS-FIN-LECTURA TO TRUE                                    
021500      END-EVALUATE.                                                       
021600                                                                          
021700  1100-CARGAR-COLA-F. EXIT.                                               
021800                                                                          
021900*---- PRIMER REGISTRO: CILINDRO MAXIMO Y POSICION ACTUAL --------         
022000  1105-TOMAR-PARM-1-I.                                                    
022100                                                                          
022200      MOVE DISK-MAX-CYLINDER TO WS-MAX-CILINDRO                           
022300      MOVE DISK-CURRENT-CYL  TO WS-CIL-ACTUAL-INI.                        
022400                                                                          
022500  1105-TOMAR-PARM-1-F. EXIT.                                              
022600                                                                          
022700*---- SEGUNDO REGISTRO: POSICION ANTERIOR DEL CABEZAL -----------         
022800  1106-TOMAR-PARM-2-I.                                                    
022900                                                                          
023000      MOVE DISK-PREVIOUS-CYL TO WS-CIL-ANTERIOR.                          
023100                                                                          
023200  1106-TOMAR-PARM-2-F. EXIT.                                              
023300                                                                          
023400*---- LOS RESTANTES REGISTROS TRAEN LAS SOLICITUDES DE COLA -----         
023500  1110-VALIDAR-FILA-I.                                                    
023600                                                                          
023700      IF DISK-CYLINDER IS CLASE-DIGITOS                                   
023800         AND DISK-CYLINDER IS NOT GREATER THAN WS-MAX-CILINDRO            
023900         THEN                                                             
024000         ADD 1 TO WS-CANT-DISCO                                           
024100         MOVE DISK-SEQ      TO TAB-DISK-SEQ      (WS-CANT-DISCO)          
024200         MOVE DISK-CYLINDER TO TAB-DISK-CILINDRO (WS-CANT-DISCO)          
024300         SET TAB-DISK-PENDIENTE (WS-CANT-DISCO) TO TRUE                   
024400      ELSE                                                                
024500         ADD 1 TO WS-CANT-RECHAZADAS                                      
024600         DISPLAY '* FILA RECHAZADA - FUERA DE RANGO: ' REG-ENTRADA        
024700      END-IF.                                                             
024800                                                                          
024900  1110-VALIDAR-FILA-F. EXIT.                                              
025000                                                                          
025100                                                                          
025200*---------------------------------------------------------------          
025300  2000-PROCESO-I.                                                         
025400                                                                          
025500      IF WS-CANT-DISCO EQUAL ZEROS THEN                                   
025600         DISPLAY '* COLA DE CILINDROS VACIA - SIN RESULTADOS'             
025700      ELSE                                                                
025800         PERFORM 2100-FCFS-I  THRU 2100-FCFS-F                            
025900         PERFORM 2200-SSTF-I  THRU 2200-SSTF-F                            
026000         PERFORM 2300-LOOK-I  THRU 2300-LOOK-F                            
026100         PERFORM 2400-CLOOK-I THRU 2400-CLOOK-F                           
026200      END-IF.                                                             
026300                                                                          
026400  2000-PROCESO-F. EXIT.                                                   
026500                                                                          
026600*---- CALCULA LA DISTANCIA ABSOLUTA ENTRE EL CABEZAL Y UN --------        
026700*---- CILINDRO DESTINO; USADA POR LAS CUATRO POLITICAS -----------        
026800  2900-CALC-DISTANCIA-I.                                                  
026900                                                                          
027000      IF WS-HEAD-CYL IS GREATER THAN OR EQUAL                             
027100         TO WS-CILINDRO-DESTINO THEN                                      
027200         COMPUTE WS-DISTANCIA = WS-HEAD-CYL - WS-CILINDRO-DESTINO         
027300      ELSE                                                                
027400         COMPUTE WS-DISTANCIA = WS-CILINDRO-DESTINO - WS-HEAD-CYL         
027500      END-IF.                                                             
027600                                                                          
027700  2900-CALC-DISTANCIA-F. EXIT.                                            
027800                                                                          
027900                                                                          
028000*---- FCFS: ATIENDE LA COLA EN EL ORDEN DE LLEGADA ---------------        
028100  2100-FCFS-I.                                                            
028200                                                                          
028300      MOVE WS-CIL-ACTUAL-INI TO WS-HEAD-CYL                               
028400      MOVE ZEROS             TO WS-TOTAL-DESPLAZ                          
028500      MOVE 1                 TO WS-I                                      
028600      PERFORM 2110-ATENDER-FCFS-I THRU 2110-ATENDER-FCFS-F                
028700         UNTIL WS-I IS GREATER THAN WS-CANT-DISCO                         
028800                                                                          
028900      MOVE WS-TOTAL-DESPLAZ TO WS-VALOR-GRABAR                            
029000      MOVE 'FCFS    '       TO WS-ALGO-ACTUAL                             
029100      PERFORM 9000-ESCRIBIR-I THRU 9000-ESCRIBIR-F.                       
029200                                                                          
029300  2100-FCFS-F. EXIT.                                                      
029400                                                                          
029500*---- ATIENDE UNA SOLICITUD BAJO FCFS ----------------------------        
029600  2110-ATENDER-FCFS-I.                                                    
029700                                                                          
029800      MOVE TAB-DISK-CILINDRO (WS-I) TO WS-CILINDRO-DESTINO                
029900      PERFORM 2900-CALC-DISTANCIA-I THRU 2900-CALC-DISTANCIA-F            
030000      ADD WS-DISTANCIA TO WS-TOTAL-DESPLAZ                                
030100      MOVE WS-CILINDRO-DESTINO TO WS-HEAD-CYL                             
030200      ADD 1 TO WS-I.                                                      
030300                                                                          
030400  2110-ATENDER-FCFS-F. EXIT.                                              
030500                                                                          
030600                                                                          
030700*---- SSTF: EN CADA PASO ATIENDE LA SOLICITUD PENDIENTE MAS ------        
030800*---- CERCANA AL CABEZAL -----------------------------------------        
030900  2200-SSTF-I.                                                            
031000                                                                          
031100      MOVE WS-CIL-ACTUAL-INI TO WS-HEAD-CYL                               
031200      MOVE ZEROS             TO WS-TOTAL-DESPLAZ                          
031300      MOVE ZEROS             TO WS-CANT-VISITADOS                         
031400      MOVE 1                 TO WS-I                                      
031500      PERFORM 2205-LIMPIAR-VISITA-I THRU 2205-LIMPIAR-VISITA-F            
031600         UNTIL WS-I IS GREATER THAN WS-CANT-DISCO                         
031700                                                                          
031800      PERFORM 2210-PASADA-SSTF-I THRU 2210-PASADA-SSTF-F                  
031900         UNTIL WS-CANT-VISITADOS EQUAL WS-CANT-DISCO                      
032000                                                                          
032100      MOVE WS-TOTAL-DESPLAZ TO WS-VALOR-GRABAR                            
032200      MOVE 'SSTF    '       TO WS-ALGO-ACTUAL                             
032300      PERFORM 9000-ESCRIBIR-I THRU 9000-ESCRIBIR-F.                       
032400                                                                          
032500  2200-SSTF-F. EXIT.                                                      
032600                                                                          
032700*---- DEJA UNA SOLICITUD EN ESTADO PENDIENTE DE VISITA -----------        
032800  2205-LIMPIAR-VISITA-I.                                                  
032900                                                                          
033000      SET TAB-DISK-PENDIENTE (WS-I) TO TRUE                               
033100      ADD 1 TO WS-I.                                                      
033200                                                                          
033300  2205-LIMPIAR-VISITA-F. EXIT.                                            
033400                                                                          
033500*---- UN PASO DE SSTF: BUSCA Y ATIENDE LA MAS CERCANA ------------        
033600  2210-PASADA-SSTF-I.                                                     
033700                                                                          
033800      MOVE 1     TO WS-J                                                  
033900      MOVE ZEROS TO WS-POS-MAS-CERCA                                      
034000      MOVE 99999 TO WS-MIN-DISTANCIA                                      
034100      PERFORM 2211-EVALUAR-SSTF-I THRU 2211-EVALUAR-SSTF-F                
034200         UNTIL WS-J IS GREATER THAN WS-CANT-DISCO                         
034300                                                                          
034400      MOVE TAB-DISK-CILINDRO (WS-POS-MAS-CERCA)                           
034500         TO WS-CILINDRO-DESTINO                                           
034600      PERFORM 2900-CALC-DISTANCIA-I THRU 2900-CALC-DISTANCIA-F            
034700      ADD WS-DISTANCIA TO WS-TOTAL-DESPLAZ                                
034800      MOVE WS-CILINDRO-DESTINO TO WS-HEAD-CYL                             
034900      SET TAB-DISK-ATENDIDO (WS-POS-MAS-CERCA) TO TRUE                    
035000      ADD 1 TO WS-CANT-VISITADOS.                                         
035100                                                                          
035200  2210-PASADA-SSTF-F. EXIT.                                               
035300                                                                          
035400*---- COMPARA UNA SOLICITUD PENDIENTE CONTRA LA MENOR HALLADA ----        
035500  2211-EVALUAR-SSTF-I.                                                    
035600                                                                          
035700      IF TAB-DISK-PENDIENTE (WS-J) THEN                                   
035800         MOVE TAB-DISK-CILINDRO (WS-J) TO WS-CILINDRO-DESTINO             
035900         PERFORM 2900-CALC-DISTANCIA-I THRU 2900-CALC-DISTANCIA-F         
036000         IF WS-DISTANCIA IS LESS THAN WS-MIN-DISTANCIA THEN               
036100            MOVE WS-DISTANCIA TO WS-MIN-DISTANCIA                         
036200            MOVE WS-J TO WS-POS-MAS-CERCA                                 
036300         END-IF                                                           
036400      END-IF                                                              
036500      ADD 1 TO WS-J.                                                      
036600                                                                          
036700  2211-EVALUAR-SSTF-F. EXIT.                                              
036800                                                                          
036900                                                                          
037000*---- LOOK: ORDENA ASCENDENTE, PARTE EN EL CABEZAL Y SIRVE UN ----        
037100*---- TRAMO EN CADA SENTIDO SEGUN LA DIRECCION INICIAL -----------        
037200  2300-LOOK-I.                                                            
037300                                                                          
037400      MOVE WS-CIL-ACTUAL-INI TO WS-HEAD-CYL                               
037500      MOVE ZEROS             TO WS-TOTAL-DESPLAZ                          
037600      PERFORM 2310-COPIAR-ORDEN-I THRU 2310-COPIAR-ORDEN-F                
037700      PERFORM 2320-ORDENAR-ASC-I  THRU 2320-ORDENAR-ASC-F                 
037800      PERFORM 2330-PARTICION-I    THRU 2330-PARTICION-F                   
037900                                                                          
038000      IF WS-CIL-ACTUAL-INI IS LESS THAN WS-CIL-ANTERIOR THEN              
038100         MOVE WS-POS-PARTICION TO WS-DESDE                                
038200         MOVE 1                TO WS-HASTA                                
038300         PERFORM 2340-DESCENDER-RANGO-I                                   
038400            THRU 2340-DESCENDER-RANGO-F                                   
038500         COMPUTE WS-DESDE = WS-POS-PARTICION + 1                          
038600         MOVE WS-CANT-DISCO     TO WS-HASTA                               
038700         PERFORM 2350-ASCENDER-RANGO-I THRU 2350-ASCENDER-RANGO-F         
038800      ELSE                                                                
038900         COMPUTE WS-DESDE = WS-POS-PARTICION + 1                          
039000         MOVE WS-CANT-DISCO     TO WS-HASTA                               
039100         PERFORM 2350-ASCENDER-RANGO-I THRU 2350-ASCENDER-RANGO-F         
039200         MOVE WS-POS-PARTICION TO WS-DESDE                                
039300         MOVE 1                TO WS-HASTA                                
039400         PERFORM 2340-DESCENDER-RANGO-I                                   
039500            THRU 2340-DESCENDER-RANGO-F                                   
039600      END-IF                                                              
039700                                                                          
039800      MOVE WS-TOTAL-DESPLAZ TO WS-VALOR-GRABAR                            
039900      MOVE 'LOOK    '       TO WS-ALGO-ACTUAL                             
040000      PERFORM 9000-ESCRIBIR-I THRU 9000-ESCRIBIR-F.                       
040100                                                                          
040200  2300-LOOK-F. EXIT.                                                      
040300                                                                          
040400*---- COPIA LOS CILINDROS DE LA COLA A LA TABLA A ORDENAR --------        
040500  2310-COPIAR-ORDEN-I.                                                    
040600                                                                          
040700      MOVE 1 TO WS-I                                                      
040800      PERFORM 2311-COPIAR-UNO-I THRU 2311-COPIAR-UNO-F                    
040900         UNTIL WS-I IS GREATER THAN WS-CANT-DISCO.                        
041000                                                                          
041100  2310-COPIAR-ORDEN-F. EXIT.                                              
041200                                                                          
041300*---- COPIA UN CILINDRO DE LA COLA ORIGINAL ----------------------        
041400  2311-COPIAR-UNO-I.                                                      
041500                                                                          
041600      MOVE TAB-DISK-CILINDRO (WS-I) TO TAB-ORDEN-CILINDRO (WS-I)          
041700      ADD 1 TO WS-I.                                                      
041800                                                                          
041900  2311-COPIAR-UNO-F. EXIT.                                                
042000                                                                          
042100*---- ORDENA LA COPIA EN FORMA ASCENDENTE (METODO DE SELECCION) --        
042200  2320-ORDENAR-ASC-I.                                                     
042300                                                                          
042400      MOVE 1 TO WS-I                                                      
042500      PERFORM 2321-PASADA-ASC-I THRU 2321-PASADA-ASC-F                    
042600         UNTIL WS-I IS GREATER THAN WS-CANT-DISCO.                        
042700                                                                          
042800  2320-ORDENAR-ASC-F. EXIT.                                               
042900                                                                          
043000*---- UNA PASADA DE LA SELECCION: UBICA EL MENOR RESTANTE --------        
043100  2321-PASADA-ASC-I.                                                      
043200                                                                          
043300      MOVE WS-I TO WS-MENOR-POS                                           
043400      MOVE WS-I TO WS-J                                                   
043500      ADD 1 TO WS-J                                                       
043600      PERFORM 2322-BUSCAR-MENOR-I THRU 2322-BUSCAR-MENOR-F                
043700         UNTIL WS-J IS GREATER THAN WS-CANT-DISCO                         
043800                                                                          
043900      IF WS-MENOR-POS NOT EQUAL WS-I THEN                                 
044000         MOVE TAB-ORDEN-CILINDRO (WS-I) TO WS-AUX-CILINDRO                
044100         MOVE TAB-ORDEN-CILINDRO (WS-MENOR-POS)                           
044200            TO TAB-ORDEN-CILINDRO (WS-I)                                  
044300         MOVE WS-AUX-CILINDRO TO TAB-ORDEN-CILINDRO (WS-MENOR-POS)        
044400      END-IF                                                              
044500      ADD 1 TO WS-I.                                                      
044600                                                                          
044700  2321-PASADA-ASC-F. EXIT.                                                
044800                                                                          
044900*---- COMPARA UN CILINDRO RESTANTE CONTRA EL MENOR HALLADO -------        
045000  2322-BUSCAR-MENOR-I.                                                    
045100                                                                          
045200      IF TAB-ORDEN-CILINDRO (WS-J)                                        
045300         IS LESS THAN TAB-ORDEN-CILINDRO (WS-MENOR-POS)                   
045400         THEN                                                             
045500         MOVE WS-J TO WS-MENOR-POS                                        
045600      END-IF                                                              
045700      ADD 1 TO WS-J.                                                      
045800                                                                          
045900  2322-BUSCAR-MENOR-F. EXIT.                                              
046000                                                                          
046100*---- UBICA EL ULTIMO CILINDRO <= A LA POSICION ACTUAL -----------        
046200  2330-PARTICION-I.                                                       
046300                                                                          
046400      MOVE ZEROS TO WS-POS-PARTICION                                      
046500      MOVE 1     TO WS-I                                                  
046600      PERFORM 2331-EVALUAR-PARTICION-I                                    
046700         THRU 2331-EVALUAR-PARTICION-F                                    
046800         UNTIL WS-I IS GREATER THAN WS-CANT-DISCO.                        
046900                                                                          
047000  2330-PARTICION-F. EXIT.                                                 
047100                                                                          
047200*---- COMPARA UN CILINDRO ORDENADO CONTRA LA POSICION ACTUAL -----        
047300  2331-EVALUAR-PARTICION-I.                                               
047400                                                                          
047500      IF TAB-ORDEN-CILINDRO (WS-I)                                        
047600         IS NOT GREATER THAN WS-CIL-ACTUAL-INI                            
047700         THEN                                                             
047800         MOVE WS-I TO WS-POS-PARTICION                                    
047900      END-IF                                                              
048000      ADD 1 TO WS-I.                                                      
048100                                                                          
048200  2331-EVALUAR-PARTICION-F. EXIT.                                         
048300                                                                          
048400*---- SIRVE LA COPIA ORDENADA EN SENTIDO DESCENDENTE -------------        
048500*---- DESDE WS-DESDE HASTA WS-HASTA (INCLUSIVE) ------------------        
048600  2340-DESCENDER-RANGO-I.                                                 
048700                                                                          
048800      MOVE WS-DESDE TO WS-I                                               
048900      PERFORM 2341-ATENDER-DESC-I THRU 2341-ATENDER-DESC-F                
049000         UNTIL WS-I IS LESS THAN WS-HASTA.                                
049100                                                                          
049200  2340-DESCENDER-RANGO-F. EXIT.                                           
049300                                                                          
049400*---- ATIENDE UN CILINDRO DE LA COPIA ORDENADA, BAJANDO ----------        
049500  2341-ATENDER-DESC-I.                                                    
049600                                                                          
049700      MOVE TAB-ORDEN-CILINDRO (WS-I) TO WS-CILINDRO-DESTINO               
049800      PERFORM 2900-CALC-DISTANCIA-I THRU 2900-CALC-DISTANCIA-F            
049900      ADD WS-DISTANCIA TO WS-TOTAL-DESPLAZ                                
050000      MOVE WS-CILINDRO-DESTINO TO WS-HEAD-CYL                             
050100      SUBTRACT 1 FROM WS-I.                                               
050200                                                                          
050300  2341-ATENDER-DESC-F. EXIT.                                              
050400                                                                          
050500*---- SIRVE LA COPIA ORDENADA EN SENTIDO ASCENDENTE --------------        
050600*---- DESDE WS-DESDE HASTA WS-HASTA (INCLUSIVE) ------------------        
050700  2350-ASCENDER-RANGO-I.                                                  
050800                                                                          
050900      MOVE WS-DESDE TO WS-I                                               
051000      PERFORM 2351-ATENDER-ASC-I THRU 2351-ATENDER-ASC-F                  
051100         UNTIL WS-I IS GREATER THAN WS-HASTA.                             
051200                                                                          
051300  2350-ASCENDER-RANGO-F. EXIT.                                            
051400                                                                          
051500*---- ATIENDE UN CILINDRO DE LA COPIA ORDENADA, SUBIENDO ---------        
051600  2351-ATENDER-ASC-I.                                                     
051700                                                                          
051800      MOVE TAB-ORDEN-CILINDRO (WS-I) TO WS-CILINDRO-DESTINO               
051900      PERFORM 2900-CALC-DISTANCIA-I THRU 2900-CALC-DISTANCIA-F            
052000      ADD WS-DISTANCIA TO WS-TOTAL-DESPLAZ                                
052100      MOVE WS-CILINDRO-DESTINO TO WS-HEAD-CYL                             
052200      ADD 1 TO WS-I.                                                      
052300                                                                          
052400  2351-ATENDER-ASC-F. EXIT.                                               
052500                                                                          
052600                                                                          
052700*---- CLOOK: ORDENA ASCENDENTE, SIRVE DESDE EL PRIMER MAYOR AL ---        
052800*---- ACTUAL HASTA EL FINAL Y LUEGO SALTA AL INICIO SIN BAJAR ----        
052900  2400-CLOOK-I.                                                           
053000                                                                          
053100      MOVE WS-CIL-ACTUAL-INI TO WS-HEAD-CYL                               
053200      MOVE ZEROS             TO WS-TOTAL-DESPLAZ                          
053300      PERFORM 2310-COPIAR-ORDEN-I THRU 2310-COPIAR-ORDEN-F                
053400      PERFORM 2320-ORDENAR-ASC-I  THRU 2320-ORDENAR-ASC-F                 
053500      PERFORM 2430-PRIMERO-MAYOR-I THRU 2430-PRIMERO-MAYOR-F              
053600                                                                          
053700      MOVE WS-POS-PRIMERO-MAYOR TO WS-DESDE                               
053800      MOVE WS-CANT-DISCO        TO WS-HASTA                               
053900      PERFORM 2350-ASCENDER-RANGO-I THRU 2350-ASCENDER-RANGO-F            
054000                                                                          
054100      MOVE 1 TO WS-DESDE                                                  
054200      COMPUTE WS-HASTA = WS-POS-PRIMERO-MAYOR - 1                         
054300      PERFORM 2350-ASCENDER-RANGO-I THRU 2350-ASCENDER-RANGO-F            
054400                                                                          
054500      MOVE WS-TOTAL-DESPLAZ TO WS-VALOR-GRABAR                            
054600      MOVE 'CLOOK   '       TO WS-ALGO-ACTUAL                             
054700      PERFORM 9000-ESCRIBIR-I THRU 9000-ESCRIBIR-F.                       
054800                                                                          
054900  2400-CLOOK-F. EXIT.                                                     
055000                                                                          
055100*---- UBICA EL PRIMER CILINDRO ESTRICTAMENTE MAYOR QUE LA --------        
055200*---- POSICION ACTUAL (SI NO HAY, APUNTA UN LUGAR MAS ALLA) ------        
055300  2430-PRIMERO-MAYOR-I.                                                   
055400                                                                          
055500      MOVE ZEROS TO WS-POS-PRIMERO-MAYOR                                  
055600      SET WS-SIN-MAYOR TO TRUE                                            
055700      MOVE 1     TO WS-I                                                  
055800      PERFORM 2431-EVALUAR-CLOOK-I THRU 2431-EVALUAR-CLOOK-F              
055900         UNTIL WS-I IS GREATER THAN WS-CANT-DISCO                         
056000                                                                          
056100      IF WS-SIN-MAYOR THEN                                                
056200         COMPUTE WS-POS-PRIMERO-MAYOR = WS-CANT-DISCO + 1                 
056300      END-IF.                                                             
056400                                                                          
056500  2430-PRIMERO-MAYOR-F. EXIT.                                             
056600                                                                          
056700*---- COMPARA UN CILINDRO ORDENADO CONTRA LA POSICION ACTUAL -----        
056800  2431-EVALUAR-CLOOK-I.                                                   
056900                                                                          
057000      IF WS-SIN-MAYOR                                                     
057100         AND TAB-ORDEN-CILINDRO (WS-I)                                    
057200         IS GREATER THAN WS-CIL-ACTUAL-INI THEN                           
057300         MOVE WS-I TO WS-POS-PRIMERO-MAYOR                                
057400         SET WS-CON-MAYOR TO TRUE                                         
057500      END-IF                                                              
057600      ADD 1 TO WS-I.                                                      
057700                                                                          
057800  2431-EVALUAR-CLOOK-F. EXIT.                                             
057900                                                                          
058000                                                                          
058100*---- GRABA EL REGISTRO DE RESULTADO Y EMITE LA TRAZA ------------        
058200  9000-ESCRIBIR-I.                                                        
058300                                                                          
058400      MOVE 'DISK    '       TO RESULT-UNIT                                
058500      MOVE WS-ALGO-ACTUAL   TO RESULT-ALGO                                
058600      MOVE WS-VALOR-GRABAR  TO RESULT-VALUE                               
058700                                                                          
058800      WRITE REG-SALIDA FROM WS-REG-RESULTADO                              
058900      IF FS-SALIDA IS NOT EQUAL '00' THEN                                 
059000         DISPLAY '* ERROR EN WRITE SALIDA (DSK) = ' FS-SALIDA             
059100         MOVE '99' TO LK-RETORNO                                          
059200      END-IF                                                              
059300                                                                          
059400      IF WS-TRAZA-SOLICITADA THEN                                         
059500         PERFORM 6900-TRAZA-I THRU 6900-TRAZA-F                           
059600      END-IF.                                                             
059700                                                                          
059800  9000-ESCRIBIR-F. EXIT.                                                  
059900                                                                          
060000                                                                          
060100*---- TRAZA DE OPERADOR - UNA LINEA POR RESULTADO GRABADO --------        
060200  6900-TRAZA-I.                                                           
060300                                                                          
060400      MOVE WS-VALOR-GRABAR TO WS-VALOR-PRINT                              
060500      MOVE SPACES       TO WS-LINEA-CONSOLA                               
060600      MOVE RESULT-UNIT   TO LC-UNIDAD                                     
060700      MOVE RESULT-ALGO   TO LC-ALGORITMO                                  
060800      MOVE ' = '         TO LC-SEPARADOR                                  
060900      MOVE WS-VALOR-PRINT TO LC-VALOR                                     
061000      DISPLAY WS-LINEA-CONSOLA.                                           
061100                                                                          
061200  6900-TRAZA-F. EXIT.                                                     
061300                                                                          
061400                                                                          
061500*---------------------------------------------------------------          
061600  9999-FINAL-I.                                                           
061700                                                                          
061800      CLOSE ENTRADA                                                       
061900      IF FS-ENT IS NOT EQUAL '00' THEN                                    
062000         DISPLAY '* ERROR EN CLOSE ENTRADA (DSK) = ' FS-ENT               
062100         MOVE '99' TO LK-RETORNO                                          
062200      END-IF                                                              
062300                                                                          
062400      CLOSE SALIDA                                                        
062500      IF FS-SALIDA IS NOT EQUAL '00' THEN                                 
062600         DISPLAY '* ERROR EN CLOSE SALIDA (DSK) = ' FS-SALIDA             
062700         MOVE '99' TO LK-RETORNO                                          
062800      END-IF                                                              
062900                                                                          
063000      DISPLAY 'DSK - SOLICITUDES LEIDAS = ' WS-CANT-DISCO                 
063100      DISPLAY 'DSK - FILAS RECHAZADAS   = ' WS-CANT-RECHAZADAS.           
063200                                                                          
063300  9999-FINAL-F. EXIT.                                                     
