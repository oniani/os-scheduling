000100*////////////////// (PROCREQ) ///////////////////////////////////         
000200***************************************                                   
000300*     LAYOUT COLA DE PROCESOS         *                                   
000400*     LARGO REGISTRO = 12 BYTES       *                                   
000500*     (entrada del ProcessScheduler)  *                                   
000600***************************************                                   
000700  01  WS-REG-PROCESO.                                                     
000800*     POSICION RELATIVA (1:4) NRO DE ORDEN DE LLEGADA                     
000900      03  PROC-ID             PIC 9(04)    VALUE ZEROS.                   
001000*     POSICION RELATIVA (5:4) RAFAGA DE CPU (BURST)                       
001100      03  PROC-BURST          PIC 9(04)    VALUE ZEROS.                   
001200*     POSICION RELATIVA (9:4) PRIORIDAD - MENOR = MAS PRIORITARIO         
001300      03  PROC-PRIORITY       PIC 9(04)    VALUE ZEROS.                   
001400                                                                          
001500*////////////////// (TABLA EN MEMORIA) ///////////////////////////        
001600***************************************                                   
001700*     FILA DE TRABAJO - 24 BYTES      *                                   
001800*     COPIA DE UN PROCESO MAS SU      *                                   
001900*     RESTANTE Y SU ESPERA CALCULADA  *                                   
002000*     POR EL ALGORITMO VIGENTE        *                                   
002100***************************************                                   
002200  01  WS-FILA-PROCESO.                                                    
002300      03  FILA-ID             PIC 9(04)    VALUE ZEROS.                   
002400      03  FILA-BURST          PIC 9(04)    VALUE ZEROS.                   
002500      03  FILA-PRIORIDAD      PIC 9(04)    VALUE ZEROS.                   
002600      03  FILA-RESTANTE       PIC 9(04)    VALUE ZEROS.                   
002700      03  FILA-ESPERA         PIC 9(04)    VALUE ZEROS.                   
002800      03  FILLER              PIC X(04)    VALUE SPACES.                  
002900                                                                          
003000*     VISTA ALFANUMERICA DE LA FILA - PARA COPIARLA DE UN SOLO            
003100*     MOVE AL HACER EL SWAP DURANTE LOS ORDENAMIENTOS DE LA COLA.         
003200  01  WS-FILA-PROCESO-ALT REDEFINES WS-FILA-PROCESO.                      
003300      03  FILA-TEXTO          PIC X(24).                                  
003400                                                                          
003500*////////////////// (COLA COMPLETA) //////////////////////////////        
003600***************************************                                   
003700*     COLA DE PROCESOS EN MEMORIA     *                                   
003800*     CAPACIDAD MAXIMA = 500 FILAS    *                                   
003900***************************************                                   
004000  01  WS-TABLA-PROCESOS.                                                  
004100      03  TAB-PROCESO OCCURS 500 TIMES.                                   
004200          05  TAB-ID          PIC 9(04)    VALUE ZEROS.                   
004300          05  TAB-BURST       PIC 9(04)    VALUE ZEROS.                   
004400          05  TAB-PRIORIDAD   PIC 9(04)    VALUE ZEROS.                   
004500          05  TAB-RESTANTE    PIC 9(04)    VALUE ZEROS.                   
004600          05  TAB-ESPERA      PIC 9(04)    VALUE ZEROS.                   
004700          05  FILLER          PIC X(04)    VALUE SPACES.                  
