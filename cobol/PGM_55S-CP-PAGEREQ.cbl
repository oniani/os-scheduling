000100*////////////////// (PAGEREQ) ///////////////////////////////////         
000200***************************************                                   
000300*     LAYOUT CADENA DE REFERENCIAS    *                                   
000400*     LARGO REGISTRO = 8 BYTES        *                                   
000500*     (entrada del MemoryScheduler)   *                                   
000600*                                      *                                  
000700*     EL PRIMER REGISTRO DEL ARCHIVO  *                                   
000800*     TRAE EL PARAMETRO FRAME-COUNT - *                                   
000900*     LOS RESTANTES TRAEN LAS         *                                   
001000*     REFERENCIAS A PAGINAS.  AMBOS   *                                   
001100*     COMPARTEN LA MISMA AREA FD, POR *                                   
001200*     ESO SE REDEFINEN ENTRE SI.      *                                   
001300***************************************                                   
001400  01  WS-REG-PAGINA.                                                      
001500*     POSICION RELATIVA (1:4) NRO DE ORDEN EN LA CADENA                   
001600      03  PAGE-SEQ            PIC 9(04)    VALUE ZEROS.                   
001700*     POSICION RELATIVA (5:4) NUMERO DE PAGINA REFERENCIADA               
001800      03  PAGE-NUMBER         PIC 9(04)    VALUE ZEROS.                   
001900                                                                          
002000*     VISTA DE PARAMETRO - SOLO EL PRIMER REGISTRO DEL ARCHIVO            
002100*     SE LEE CON ESTA VISTA.                                              
002200  01  WS-PARM-MEMORIA REDEFINES WS-REG-PAGINA.                            
002300*     POSICION RELATIVA (1:2) CANTIDAD DE MARCOS DE PAGINA                
002400      03  FRAME-COUNT         PIC 9(02)    VALUE ZEROS.                   
002500      03  FILLER              PIC X(06)    VALUE SPACES.                  
002600                                                                          
002700*////////////////// (TABLA EN MEMORIA) ///////////////////////////        
002800***************************************                                   
002900*     CADENA DE REFERENCIAS EN MEMORIA*                                   
003000*     CAPACIDAD MAXIMA = 1000 FILAS   *                                   
003100***************************************                                   
003200  01  WS-TABLA-PAGINAS.                                                   
003300      03  TAB-PAGINA OCCURS 1000 TIMES.                                   
003400          05  TAB-PAG-SEQ     PIC 9(04)    VALUE ZEROS.                   
003500          05  TAB-PAG-NUMERO  PIC 9(04)    VALUE ZEROS.                   
003600          05  FILLER          PIC X(04)    VALUE SPACES.                  
