000100  IDENTIFICATION DIVISION.                                                
000200  PROGRAM-ID. PGMMOCAF.                                                   
000300  AUTHOR. M. FERRARI GUTIERREZ - DESARROLLO BATCH.                        
000400  INSTALLATION. CAJA DE AHORRO Y CREDITO - CPD.                           
000500  DATE-WRITTEN. 11/04/1990.                                               
000600  DATE-COMPILED. 11/04/1990.                                              
000700  SECURITY. USO INTERNO - CONFIDENCIAL.                                   
000800****************************************************************          
000900*             PLANIFICADOR DE MEMORIA (PAGINACION)             *          
001000*             ====================================             *          
001100*   - LEE LA CADENA DE REFERENCIAS A PAGINAS (DDENTRA); EL      *         
001200*     PRIMER REGISTRO TRAE LA CANTIDAD DE MARCOS DISPONIBLES.   *         
001300*   - SIMULA TRES POLITICAS DE REEMPLAZO: FIFO, OPT (OPTIMA)    *         
001400*     Y LRU, Y CUENTA LOS FALLOS DE PAGINA DE CADA UNA.         *         
001500*   - GRABA UN REGISTRO DE RESULTADO POR POLITICA EN EL         *         
001600*     ARCHIVO DDSALID (COMPARTIDO CON LOS DEMAS PLANIFICADORES).*         
001700*   - SI EL SWITCH UPSI-0 ESTA ENCENDIDO, EMITE POR CONSOLA      *        
001800*     UNA TRAZA DE CADA RESULTADO GRABADO.                      *         
001900****************************************************************          
002000*                   HISTORIAL DE CAMBIOS                         *        
002100*-----------------------------------------------------------------        
002200* 11/04/1990 MFG TK-0090  VERSION ORIGINAL - SOLO FIFO.                   
002300* 02/08/1990 MFG TK-0102  SE AGREGA LA POLITICA OPTIMA (OPT).             
002400* 23/01/1991 RAL TK-0118  SE AGREGA LRU POR INDICE DE USO.                
002500* 14/07/1991 JCP SOL-0155 VALIDACION DE NUMERO DE PAGINA.                 
002600* 09/12/1991 MFG TK-0170  CORRECCION: CARGA NO CUENTA FALLO EXTRA.        
002700* 30/05/1992 RAL SOL-0205 AMPLIACION DE LA CADENA A 1000 PAGINAS.         
002800* 17/11/1992 JCP TK-0230  OPT: BUSQUEDA DE USO FUTURO MAS LEJANO.         
002900* 26/04/1993 MFG TK-0260  FIFO: COLA CIRCULAR DE MARCOS.                  
003000* 08/10/1993 RAL SOL-0290 AJUSTE DE REDONDEO EN EL PROMEDIO.              
003100* 15/03/1994 JCP TK-0315  SALIDA COMPARTIDA CON OTROS BATCH.              
003200* 20/09/1994 MFG TK-0350  LIMPIEZA DE VARIABLES SIN USO.                  
003300* 11/02/1995 RAL SOL-0360 AJUSTE DE COMENTARIOS PARA AUDITORIA.           
003400* 05/08/1996 JCP TK-0390  SWITCH UPSI-0 PARA LA TRAZA DE OPERADOR.        
003500* 29/04/1998 NOE TK-0440  REVISION Y2K - FECHA DE CORRIDA A 4 DIG.        
003600* 18/01/1999 NOE TK-0452  VALIDACION FINAL DEL CAMBIO DE SIGLO.           
003700*-----------------------------------------------------------------        
003800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
003900  ENVIRONMENT DIVISION.                                                   
004000  CONFIGURATION SECTION.                                                  
004100                                                                          
004200  SPECIAL-NAMES.                                                          
004300      C01 IS TOP-OF-FORM                                                  
004400      CLASS CLASE-DIGITOS IS '0' THRU '9'                                 
004500      UPSI-0 ON  STATUS IS WS-TRAZA-SOLICITADA                            
004600             OFF STATUS IS WS-TRAZA-NO-SOLICITADA.                        
004700                                                                          
004800  INPUT-OUTPUT SECTION.                                                   
004900  FILE-CONTROL.                                                           
005000      SELECT ENTRADA ASSIGN DDENTRA                                       
005100      FILE STATUS IS FS-ENT.                                              
005200                                                                          
005300      SELECT SALIDA ASSIGN DDSALID                                        
005400      FILE STATUS IS FS-SALIDA.                                           
005500                                                                          
005600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
005700  DATA DIVISION.                                                          
005800  FILE SECTION.                                                           
005900                                                                          
006000  FD  ENTRADA                                                             
006100      BLOCK CONTAINS 0 RECORDS                                            
006200      RECORDING MODE IS F.                                                
006300  01  REG-ENTRADA    PIC X(08).                                           
006400                                                                          
006500  FD  SALIDA                                                              
006600      BLOCK CONTAINS 0 RECORDS                                            
006700      RECORDING MODE IS F.                                                
006800  01  REG-SALIDA     PIC X(24).                                           
006900                                                                          
007000                                                                          
007100  WORKING-STORAGE SECTION.                                                
007200*=======================*                                                 
007300                                                                          
007400*----------- ARCHIVOS --------------------------------------------        
007500  77  FS-ENT                    PIC XX    VALUE SPACES.                   
007600  77  FS-SALIDA                 PIC XX    VALUE SPACES.                   
007700                                                                          
007800  77  WS-STATUS-FIN              PIC X.                                   
007900      88  WS-FIN-LECTURA              VALUE 'Y'.                          
008000      88  WS-NO-FIN-LECTURA           VALUE 'N'.                          
008100                                                                          
008200  77  WS-STATUS-PRIMERA           PIC X VALUE 'S'.                        
008300      88  WS-ES-LA-PARAMETRO           VALUE 'S'.                         
008400      88  WS-NO-ES-LA-PARAMETRO        VALUE 'N'.                         
008500                                                                          
008600*----------- CONTADORES (TODOS COMP POR NORMA DE CASA) ----------         
008700  77  WS-CANT-PAGINAS            PIC 9(04) COMP VALUE ZEROS.              
008800  77  WS-CANT-RECHAZADAS         PIC 9(04) COMP VALUE ZEROS.              
008900  77  WS-CANT-MARCOS             PIC 9(02) COMP VALUE ZEROS.              
009000  77  WS-CANT-RESIDENTES         PIC 9(02) COMP VALUE ZEROS.              
009100  77  WS-I                       PIC 9(04) COMP VALUE ZEROS.              
009200  77  WS-J                       PIC 9(04) COMP VALUE ZEROS.              
009300  77  WS-K                       PIC 9(04) COMP VALUE ZEROS.              
009400  77  WS-POS-MARCO                PIC 9(02) COMP VALUE ZEROS.             
009500  77  WS-POS-REEMPLAZO            PIC 9(02) COMP VALUE ZEROS.             
009600  77  WS-MAX-DISTANCIA            PIC 9(04) COMP VALUE ZEROS.             
009700  77  WS-DISTANCIA                PIC 9(04) COMP VALUE ZEROS.             
009800  77  WS-MIN-USO                  PIC 9(07) COMP VALUE ZEROS.             
009900  77  WS-CANT-FALLOS               PIC 9(04) COMP VALUE ZEROS.            
010000  77  WS-SW-ENCONTRADA             PIC X VALUE 'N'.                       
010100      88  WS-PAGINA-RESIDENTE          VALUE 'S'.                         
010200      88  WS-PAGINA-NO-RESIDENTE       VALUE 'N'.                         
010300  77  WS-SW-USO-FUTURO              PIC X VALUE 'N'.                      
010400      88  WS-HAY-USO-FUTURO             VALUE 'S'.                        
010500      88  WS-SIN-USO-FUTURO             VALUE 'N'.                        
010600                                                                          
010700*----------- PROMEDIO Y VALOR A GRABAR ---------------------------        
010800  77  WS-PROMEDIO                PIC S9(04)V9(02) COMP VALUE ZERO.        
010900  77  WS-ALGO-ACTUAL             PIC X(08) VALUE SPACES.                  
011000                                                                          
011100*----------- FECHA DE CORRIDA - REDEFINIDA EN AA/MM/DD -----------        
011200  01  WS-FECHA-EJEC-NUM          PIC 9(06) VALUE ZEROS.                   
011300  01  WS-FECHA-EJEC-R REDEFINES WS-FECHA-EJEC-NUM.                        
011400      03  WS-FECHA-EJEC-AA       PIC 99.                                  
011500      03  WS-FECHA-EJEC-MM       PIC 99.                                  
011600      03  WS-FECHA-EJEC-DD       PIC 99.                                  
011700                                                                          
011800*----------- LINEA DE TRAZA DE CONSOLA - REDEFINIDA POR ZONA -----        
011900  01  WS-LINEA-CONSOLA           PIC X(40) VALUE SPACES.                  
012000  01  WS-LINEA-CONSOLA-R REDEFINES WS-LINEA-CONSOLA.                      
012100      03  LC-UNIDAD              PIC X(08).                               
012200      03  LC-ALGORITMO           PIC X(08).                               
012300      03  LC-SEPARADOR           PIC X(03).                               
012400      03  LC-VALOR               PIC X(09).                               
012500      03  FILLER                 PIC X(12).                               
012600                                                                          
012700*----------- FORMATEO DEL VALOR PARA LA TRAZA --------------------        
012800  77  WS-VALOR-PRINT             PIC -Z(05)9.99 VALUE ZEROS.              
012900                                                                          
013000*----------- MARCOS RESIDENTES - USO COMUN A LAS TRES POLITICAS --        
013100*     TAB-MARCO-PAGINA = NUMERO DE PAGINA QUE OCUPA EL MARCO.             
013200*     TAB-MARCO-LIBRE  = 'S' SI EL MARCO AUN NO FUE OCUPADO.              
013300*     TAB-MARCO-ULTIMO = POSICION EN LA CADENA DE SU ULTIMO USO,          
013400*        NECESARIA SOLO PARA LA POLITICA LRU.                             
013500  01  WS-TABLA-MARCOS.                                                    
013600      03  TAB-MARCO OCCURS 64 TIMES.                                      
013700          05  TAB-MARCO-PAGINA    PIC 9(04) VALUE ZEROS.                  
013800          05  TAB-MARCO-LIBRE     PIC X(01) VALUE 'S'.                    
013900              88  TAB-MARCO-ESTA-LIBRE    VALUE 'S'.                      
014000              88  TAB-MARCO-OCUPADO       VALUE 'N'.                      
014100          05  TAB-MARCO-ULTIMO    PIC 9(07) VALUE ZEROS.                  
014200          05  FILLER              PIC X(03) VALUE SPACES.                 
014300                                                                          
014400*//////////////// COPYS ///////////////////////////////////////           
014500      COPY PAGEREQ.                                                       
014600*////////////////////////////////////////////////////////////             
014700                                                                          
014800*-------------------------------------------------------------            
014900  LINKAGE SECTION.                                                        
015000*================*                                                        
015100  01  LK-CONTROL.                                                         
015200      03  LK-PRIMERA-ESCRITURA   PIC X(01).                               
015300      03  LK-RETORNO             PIC X(02).                               
015400      03  FILLER                 PIC X(05).                               
015500                                                                          
015600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
015700  PROCEDURE DIVISION USING LK-CONTROL.                                    
015800                                                                          
015900  MAIN-PROGRAM-I.                                                         
016000                                                                          
016100      PERFORM 1000-INICIO-I  THRU 1000-INICIO-F                           
016200      PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                          
016300      PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                           
016400                                                                          
016500  MAIN-PROGRAM-F. GOBACK.                                                 
016600                                                                          
016700                                                                          
016800*---------------------------------------------------------------          
016900  1000-INICIO-I.                                                          
017000                                                                          
017100      MOVE '00' TO LK-RETORNO                                             
017200      ACCEPT WS-FECHA-EJEC-NUM FROM DATE                                  
017300      SET WS-NO-FIN-LECTURA TO TRUE                                       
017400      SET WS-ES-LA-PARAMETRO TO TRUE                                      
017500                                                                          
017600      OPEN INPUT ENTRADA                                                  
017700      IF FS-ENT IS NOT EQUAL '00' THEN                                    
017800         DISPLAY '* ERROR EN OPEN ENTRADA (MEM) = ' FS-ENT                
017900         MOVE '99' TO LK-RETORNO                                          
018000         SET  WS-FIN-LECTURA TO TRUE                                      
018100      END-IF                                                              
018200                                                                          
018300      IF LK-PRIMERA-ESCRITURA EQUAL 'S' THEN                              
018400         OPEN OUTPUT SALIDA                                               
018500      ELSE                                                                
018600         OPEN EXTEND SALIDA                                               
018700      END-IF                                                              
018800      IF FS-SALIDA IS NOT EQUAL '00' THEN                                 
018900         DISPLAY '* ERROR EN OPEN SALIDA (MEM) = ' FS-SALIDA              
019000         MOVE '99' TO LK-RETORNO                                          
019100         SET  WS-FIN-LECTURA TO TRUE                                      
019200      END-IF                                                              
019300                                                                          
019400      PERFORM 1100-CARGAR-CADENA-I THRU 1100-CARGAR-CADENA-F              
019500         UNTIL WS-FIN-LECTURA.                                            
019600                                                                          
019700  1000-INICIO-F. EXIT.                                                    
019800                                                                          
019900                                                                          
020000*---- CARGA EL PARAMETRO DE MARCOS Y LUEGO LA CADENA DE PAGINAS -         
020100  1100-CARGAR-CADENA-I.                                                   
020200                                                                          
020300      READ ENTRADA INTO WS-REG-PAGINA                                     
020400                                                                          
020500      EVALUATE FS-ENT                                                     
020600         WHEN '00'                                                        
020700            IF WS-ES-LA-PARAMETRO THEN                                    
020800               PERFORM 1105-TOMAR-MARCOS-I                                
020900                  THRU 1105-TOMAR-MARCOS-F                                
021000            ELSE                                                          
021100               PERFORM 1110-VALIDAR-FILA-I                                
021200                  THRU 1110-VALIDAR-FILA-F                                
021300            END-IF                                                        
021400         WHEN '10'                                                        
021500            SET WS-FIN-LECTURA TO TRUE                                    
021600         WHEN OTHER                                                       
021700            DISPLAY '*ERROR EN LECTURA ENTRADA (MEM) : ' FS-ENT           
021800            SET WS-FIN-LECTURA TO TRUE                                    
021900      END-EVALUATE.                                                       
022000                                                                          
022100  1100-CARGAR-CADENA-F. EXIT.                                             
022200                                                                          
022300*---- EL PRIMER REGISTRO TRAE LA CANTIDAD DE MARCOS DEL SISTEMA -         
022400  1105-TOMAR-MARCOS-I.                                                    
022500                                                                          
022600      MOVE FRAME-COUNT TO WS-CANT-MARCOS                                  
022700      SET WS-NO-ES-LA-PARAMETRO TO TRUE.                                  
022800                                                                          
022900  1105-TOMAR-MARCOS-F. EXIT.                                              
023000                                                                          
023100*---- LOS RESTANTES REGISTROS TRAEN LAS REFERENCIAS A PAGINAS ---         
023200  1110-VALIDAR-FILA-I.                                                    
023300                                                                          
023400      IF PAGE-NUMBER IS CLASE-DIGITOS THEN                                
023500         ADD 1 TO WS-CANT-PAGINAS                                         
023600         MOVE PAGE-NUMBER TO TAB-PAG-NUMERO (WS-CANT-PAGINAS)             
023700      ELSE                                                                
023800         ADD 1 TO WS-CANT-RECHAZADAS                                      
023900         DISPLAY '* FILA RECHAZADA - NO NUMERICA : ' REG-ENTRADA          
024000      END-IF.                                                             
024100                                                                          
024200  1110-VALIDAR-FILA-F. EXIT.                                              
024300                                                                          
024400                                                                          
024500*---------------------------------------------------------------          
024600  2000-PROCESO-I.                                                         
024700                                                                          
024800      IF WS-CANT-PAGINAS EQUAL ZEROS OR WS-CANT-MARCOS EQUAL ZEROS        
024900         THEN                                                             
025000         DISPLAY '* CADENA O MARCOS VACIOS - SIN RESULTADOS'              
025100      ELSE                                                                
025200         PERFORM 2100-FIFO-I  THRU 2100-FIFO-F                            
025300         PERFORM 2200-OPT-I   THRU 2200-OPT-F                             
025400         PERFORM 2300-LRU-I   THRU 2300-LRU-F                             
025500      END-IF.                                                             
025600                                                                          
025700  2000-PROCESO-F. EXIT.                                                   
025800                                                                          
025900                                                                          
026000*---- PREPARA LA TABLA DE MARCOS VACIA PARA UNA NUEVA POLITICA ---        
026100  2010-LIMPIAR-MARCOS-I.                                                  
026200                                                                          
026300      MOVE 1 TO WS-I                                                      
026400      PERFORM 2011-LIMPIAR-UNO-I THRU 2011-LIMPIAR-UNO-F                  
026500         UNTIL WS-I IS GREATER THAN 64                                    
026600      MOVE ZEROS TO WS-CANT-FALLOS WS-CANT-RESIDENTES.                    
026700                                                                          
026800  2010-LIMPIAR-MARCOS-F. EXIT.                                            
026900                                                                          
027000*---- DEJA UN MARCO DE LA TABLA EN SU ESTADO INICIAL -------------        
027100  2011-LIMPIAR-UNO-I.                                                     
027200                                                                          
027300      MOVE ZEROS TO TAB-MARCO-PAGINA (WS-I)                               
027400      MOVE ZEROS TO TAB-MARCO-ULTIMO (WS-I)                               
027500      SET TAB-MARCO-ESTA-LIBRE (WS-I) TO TRUE                             
027600      ADD 1 TO WS-I.                                                      
027700                                                                          
027800  2011-LIMPIAR-UNO-F. EXIT.                                               
027900                                                                          
028000                                                                          
028100*---- FIFO: EL MARCO MAS ANTIGUO EN CARGAR ES EL QUE SE DESALOJA          
028200  2100-FIFO-I.                                                            
028300                                                                          
028400      PERFORM 2010-LIMPIAR-MARCOS-I THRU 2010-LIMPIAR-MARCOS-F            
028500      MOVE 1 TO WS-POS-MARCO                                              
028600      MOVE 1 TO WS-I                                                      
028700      PERFORM 2110-REFERENCIA-FIFO-I THRU 2110-REFERENCIA-FIFO-F          
028800         UNTIL WS-I IS GREATER THAN WS-CANT-PAGINAS                       
028900                                                                          
029000      MOVE WS-CANT-FALLOS TO WS-PROMEDIO                                  
029100      MOVE 'FIFO    ' TO WS-ALGO-ACTUAL                                   
029200      PERFORM 9000-ESCRIBIR-I THRU 9000-ESCRIBIR-F.                       
029300                                                                          
029400  2100-FIFO-F. EXIT.                                                      
029500                                                                          
029600*---- ATIENDE UNA REFERENCIA BAJO LA POLITICA FIFO ---------------        
029700  2110-REFERENCIA-FIFO-I.                                                 
029800                                                                          
029900      PERFORM 2120-BUSCAR-RESIDENTE-I THRU 2120-BUSCAR-RESIDENTE-F        
030000                                                                          
030100      IF WS-PAGINA-NO-RESIDENTE THEN                                      
030200         ADD 1 TO WS-CANT-FALLOS                                          
030300         MOVE TAB-PAG-NUMERO (WS-I)                                       
030400            TO TAB-MARCO-PAGINA (WS-POS-MARCO)                            
030500         SET TAB-MARCO-OCUPADO (WS-POS-MARCO) TO TRUE                     
030600         ADD 1 TO WS-POS-MARCO                                            
030700         IF WS-POS-MARCO IS GREATER THAN WS-CANT-MARCOS THEN              
030800            MOVE 1 TO WS-POS-MARCO                                        
030900         END-IF                                                           
031000      END-IF                                                              
031100      ADD 1 TO WS-I.                                                      
031200                                                                          
031300  2110-REFERENCIA-FIFO-F. EXIT.                                           
031400                                                                          
031500*---- BUSCA LA PAGINA DE LA REFERENCIA ACTUAL ENTRE LOS MARCOS --         
031600  2120-BUSCAR-RESIDENTE-I.                                                
031700                                                                          
031800      SET WS-PAGINA-NO-RESIDENTE TO TRUE                                  
031900      MOVE 1 TO WS-J                                                      
032000      PERFORM 2121-COMPARAR-MARCO-I THRU 2121-COMPARAR-MARCO-F            
032100         UNTIL WS-J IS GREATER THAN WS-CANT-MARCOS                        
032200         OR WS-PAGINA-RESIDENTE.                                          
032300                                                                          
032400  2120-BUSCAR-RESIDENTE-F. EXIT.                                          
032500                                                                          
032600*---- COMPARA LA REFERENCIA ACTUAL CONTRA UN MARCO OCUPADO -------        
032700  2121-COMPARAR-MARCO-I.                                                  
032800                                                                          
032900      IF TAB-MARCO-OCUPADO (WS-J) AND                                     
033000         TAB-MARCO-PAGINA (WS-J) EQUAL TAB-PAG-NUMERO (WS-I) THEN         
033100         SET WS-PAGINA-RESIDENTE TO TRUE                                  
033200         MOVE WS-I TO TAB-MARCO-ULTIMO (WS-J)                             
033300      END-IF                                                              
033400      ADD 1 TO WS-J.                                                      
033500                                                                          
033600  2121-COMPARAR-MARCO-F. EXIT.                                            
033700                                                                          
033800                                                                          
033900*---- OPT: SE DESALOJA LA PAGINA CON USO FUTURO MAS LEJANO -------        
034000  2200-OPT-I.                                                             
034100                                                                          
034200      PERFORM 2010-LIMPIAR-MARCOS-I THRU 2010-LIMPIAR-MARCOS-F            
034300      MOVE 1 TO WS-I                                                      
034400      PERFORM 2210-REFERENCIA-OPT-I THRU 2210-REFERENCIA-OPT-F            
034500         UNTIL WS-I IS GREATER THAN WS-CANT-PAGINAS                       
034600                                                                          
034700      MOVE WS-CANT-FALLOS TO WS-PROMEDIO                                  
034800      MOVE 'OPT     ' TO WS-ALGO-ACTUAL                                   
034900      PERFORM 9000-ESCRIBIR-I THRU 9000-ESCRIBIR-F.                       
035000                                                                          
035100  2200-OPT-F. EXIT.                                                       
035200                                                                          
035300*---- ATIENDE UNA REFERENCIA BAJO LA POLITICA OPTIMA -------------        
035400  2210-REFERENCIA-OPT-I.                                                  
035500                                                                          
035600      PERFORM 2120-BUSCAR-RESIDENTE-I THRU 2120-BUSCAR-RESIDENTE-F        
035700                                                                          
035800      IF WS-PAGINA-NO-RESIDENTE THEN                                      
035900         ADD 1 TO WS-CANT-FALLOS                                          
036000         IF WS-CANT-RESIDENTES IS LESS THAN WS-CANT-MARCOS THEN           
036100            ADD 1 TO WS-CANT-RESIDENTES                                   
036200            MOVE WS-CANT-RESIDENTES TO WS-POS-MARCO                       
036300         ELSE                                                             
036400            PERFORM 2220-ELEGIR-VICTIMA-OPT-I                             
036500               THRU 2220-ELEGIR-VICTIMA-OPT-F                             
036600            MOVE WS-POS-REEMPLAZO TO WS-POS-MARCO                         
036700         END-IF                                                           
036800         MOVE TAB-PAG-NUMERO (WS-I)                                       
036900            TO TAB-MARCO-PAGINA (WS-POS-MARCO)                            
037000         SET TAB-MARCO-OCUPADO (WS-POS-MARCO) TO TRUE                     
037100      END-IF                                                              
037200      ADD 1 TO WS-I.                                                      
037300                                                                          
037400  2210-REFERENCIA-OPT-F. EXIT.                                            
037500                                                                          
037600*---- RECORRE LOS MARCOS OCUPADOS Y ELIGE EL DE MAYOR DISTANCIA --        
037700*---- HASTA SU PROXIMO USO EN LA CADENA (O SIN USO FUTURO) -------        
037800  2220-ELEGIR-VICTIMA-OPT-I.                                              
037900                                                                          
038000      MOVE 1 TO WS-J                                                      
038100      MOVE ZEROS TO WS-MAX-DISTANCIA                                      
038200      MOVE 1 TO WS-POS-REEMPLAZO                                          
038300      PERFORM 2221-EVALUAR-VICTIMA-I THRU 2221-EVALUAR-VICTIMA-F          
038400         UNTIL WS-J IS GREATER THAN WS-CANT-MARCOS.                       
038500                                                                          
038600  2220-ELEGIR-VICTIMA-OPT-F. EXIT.                                        
038700                                                                          
038800*---- CALCULA LA DISTANCIA AL PROXIMO USO DE UN MARCO OCUPADO ---         
038900  2221-EVALUAR-VICTIMA-I.                                                 
039000                                                                          
039100      SET WS-SIN-USO-FUTURO TO TRUE                                       
039200      MOVE WS-I TO WS-K                                                   
039300      ADD 1 TO WS-K                                                       
039400      PERFORM 2222-BUSCAR-USO-FUTURO-I                                    
039500         THRU 2222-BUSCAR-USO-FUTURO-F                                    
039600         UNTIL WS-K IS GREATER THAN WS-CANT-PAGINAS                       
039700         OR WS-HAY-USO-FUTURO                                             
039800                                                                          
039900      IF WS-SIN-USO-FUTURO THEN                                           
040000         MOVE WS-J TO WS-POS-REEMPLAZO                                    
040100         MOVE 99999 TO WS-MAX-DISTANCIA                                   
040200      ELSE                                                                
040300         IF WS-DISTANCIA IS GREATER THAN WS-MAX-DISTANCIA THEN            
040400            MOVE WS-DISTANCIA TO WS-MAX-DISTANCIA                         
040500            MOVE WS-J TO WS-POS-REEMPLAZO                                 
040600         END-IF                                                           
040700      END-IF                                                              
040800      ADD 1 TO WS-J.                                                      
040900                                                                          
041000  2221-EVALUAR-VICTIMA-F. EXIT.                                           
041100                                                                          
041200*---- AVANZA EN LA CADENA BUSCANDO EL PROXIMO USO DE ESTE MARCO --        
041300  2222-BUSCAR-USO-FUTURO-I.                                               
041400                                                                          
041500      IF TAB-PAG-NUMERO (WS-K) EQUAL TAB-MARCO-PAGINA (WS-J) THEN         
041600         SET WS-HAY-USO-FUTURO TO TRUE                                    
041700         COMPUTE WS-DISTANCIA = WS-K - WS-I                               
041800      END-IF                                                              
041900      ADD 1 TO WS-K.                                                      
042000                                                                          
042100  2222-BUSCAR-USO-FUTURO-F. EXIT.                                         
042200                                                                          
042300                                                                          
042400*---- LRU: SE DESALOJA LA PAGINA USADA HACE MAS TIEMPO -----------        
042500  2300-LRU-I.                                                             
042600                                                                          
042700      PERFORM 2010-LIMPIAR-MARCOS-I THRU 2010-LIMPIAR-MARCOS-F            
042800      MOVE 1 TO WS-I                                                      
042900      PERFORM 2310-REFERENCIA-LRU-I THRU 2310-REFERENCIA-LRU-F            
043000         UNTIL WS-I IS GREATER THAN WS-CANT-PAGINAS                       
043100                                                                          
043200      MOVE WS-CANT-FALLOS TO WS-PROMEDIO                                  
043300      MOVE 'LRU     ' TO WS-ALGO-ACTUAL                                   
043400      PERFORM 9000-ESCRIBIR-I THRU 9000-ESCRIBIR-F.                       
043500                                                                          
043600  2300-LRU-F. EXIT.                                                       
043700                                                                          
043800*---- ATIENDE UNA REFERENCIA BAJO LA POLITICA LRU ----------------        
043900  2310-REFERENCIA-LRU-I.                                                  
044000                                                                          
044100      PERFORM 2120-BUSCAR-RESIDENTE-I THRU 2120-BUSCAR-RESIDENTE-F        
044200                                                                          
044300      IF WS-PAGINA-NO-RESIDENTE THEN                                      
044400         ADD 1 TO WS-CANT-FALLOS                                          
044500         IF WS-CANT-RESIDENTES IS LESS THAN WS-CANT-MARCOS THEN           
044600            ADD 1 TO WS-CANT-RESIDENTES                                   
044700            MOVE WS-CANT-RESIDENTES TO WS-POS-MARCO                       
044800         ELSE                                                             
044900            PERFORM 2320-ELEGIR-VICTIMA-LRU-I                             
045000               THRU 2320-ELEGIR-VICTIMA-LRU-F                             
045100            MOVE WS-POS-REEMPLAZO TO WS-POS-MARCO                         
045200         END-IF                                                           
045300         MOVE TAB-PAG-NUMERO (WS-I)                                       
045400            TO TAB-MARCO-PAGINA (WS-POS-MARCO)                            
045500         SET TAB-MARCO-OCUPADO (WS-POS-MARCO) TO TRUE                     
045600         MOVE WS-I TO TAB-MARCO-ULTIMO (WS-POS-MARCO)                     
045700      END-IF                                                              
045800      ADD 1 TO WS-I.                                                      
045900                                                                          
046000  2310-REFERENCIA-LRU-F. EXIT.                                            
046100                                                                          
046200*---- ELIGE EL MARCO OCUPADO CON EL INDICE DE ULTIMO USO MENOR ---        
046300  2320-ELEGIR-VICTIMA-LRU-I.                                              
046400                                                                          
046500      MOVE 1 TO WS-J                                                      
046600      MOVE 1 TO WS-POS-REEMPLAZO                                          
046700      MOVE 9999999 TO WS-MIN-USO                                          
046800      PERFORM 2321-EVALUAR-LRU-I THRU 2321-EVALUAR-LRU-F                  
046900         UNTIL WS-J IS GREATER THAN WS-CANT-MARCOS.                       
047000                                                                          
047100  2320-ELEGIR-VICTIMA-LRU-F. EXIT.                                        
047200                                                                          
047300*---- COMPARA EL INDICE DE USO DE UN MARCO CONTRA EL MENOR HALLADO        
047400  2321-EVALUAR-LRU-I.                                                     
047500                                                                          
047600      IF TAB-MARCO-ULTIMO (WS-J) IS LESS THAN WS-MIN-USO THEN             
047700         MOVE TAB-MARCO-ULTIMO (WS-J) TO WS-MIN-USO                       
047800         MOVE WS-J TO WS-POS-REEMPLAZO                                    
047900      END-IF                                                              
048000      ADD 1 TO WS-J.                                                      
048100                                                                          
048200  2321-EVALUAR-LRU-F. EXIT.                                               
048300                                                                          
048400                                                                          
048500*---- GRABA EL REGISTRO DE RESULTADO Y EMITE LA TRAZA ------------        
048600  9000-ESCRIBIR-I.                                                        
048700                                                                          
048800      MOVE 'MEMORY  '      TO RESULT-UNIT                                 
048900      MOVE WS-ALGO-ACTUAL  TO RESULT-ALGO                                 
049000      MOVE WS-PROMEDIO     TO RESULT-VALUE                                
049100                                                                          
049200      WRITE REG-SALIDA FROM WS-REG-RESULTADO                              
049300      IF FS-SALIDA IS NOT EQUAL '00' THEN                                 
049400         DISPLAY '* ERROR EN WRITE SALIDA (MEM) = ' FS-SALIDA             
049500         MOVE '99' TO LK-RETORNO                                          
049600      END-IF                                                              
049700                                                                          
049800      IF WS-TRAZA-SOLICITADA THEN                                         
049900         PERFORM 6900-TRAZA-I THRU 6900-TRAZA-F                           
050000      END-IF.                                                             
050100                                                                          
050200  9000-ESCRIBIR-F. EXIT.                                                  
050300                                                                          
050400                                                                          
050500*---- TRAZA DE OPERADOR - UNA LINEA POR RESULTADO GRABADO --------        
050600  6900-TRAZA-I.                                                           
050700                                                                          
050800      MOVE WS-PROMEDIO TO WS-VALOR-PRINT                                  
050900      MOVE SPACES      TO WS-LINEA-CONSOLA                                
051000      MOVE RESULT-UNIT TO LC-UNIDAD                                       
051100      MOVE RESULT-ALGO TO LC-ALGORITMO                                    
051200      MOVE ' = '       TO LC-SEPARADOR                                    
051300      MOVE WS-VALOR-PRINT TO LC-VALOR                                     
051400      DISPLAY WS-LINEA-CONSOLA.                                           
051500                                                                          
051600  6900-TRAZA-F. EXIT.                                                     
051700                                                                          
051800                                                                          
051900*---------------------------------------------------------------          
052000  9999-FINAL-I.                                                           
052100                                                                          
052200      CLOSE ENTRADA                                                       
052300      IF FS-ENT IS NOT EQUAL '00' THEN                                    
052400         DISPLAY '* ERROR EN CLOSE ENTRADA (MEM) = ' FS-ENT               
052500         MOVE '99' TO LK-RETORNO                                          
052600      END-IF                                                              
052700                                                                          
052800      CLOSE SALIDA                                                        
052900      IF FS-SALIDA IS NOT EQUAL '00' THEN                                 
053000         DISPLAY '* ERROR EN CLOSE SALIDA (MEM) = ' FS-SALIDA             
053100         MOVE '99' TO LK-RETORNO                                          
053200      END-IF                                                              
053300                                                                          
053400      DISPLAY 'MEM - PAGINAS LEIDAS     = ' WS-CANT-PAGINAS               
053500      DISPLAY 'MEM - FILAS RECHAZADAS   = ' WS-CANT-RECHAZADAS.           
053600                                                                          
053700  9999-FINAL-F. EXIT.                                                     
