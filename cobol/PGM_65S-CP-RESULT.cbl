000100*////////////////// (RESULT) ////////////////////////////////////         
000200***************************************                                   
000300*     LAYOUT RESULTADO DE CORRIDA     *                                   
000400*     LARGO REGISTRO = 24 BYTES       *                                   
000500*     (salida comun a los 3 batch)    *                                   
000600***************************************                                   
000700  01  WS-REG-RESULTADO.                                                   
000800*     POSICION RELATIVA (1:8) UNIDAD QUE PRODUJO EL RESULTADO             
000900*     'PROCESS ' ; 'MEMORY  ' ; 'DISK    '                                
001000      03  RESULT-UNIT         PIC X(08)    VALUE SPACES.                  
001100*     POSICION RELATIVA (9:8) ALGORITMO EJECUTADO                         
001200*     'FCFS    '; 'SJF     '; 'PRIORITY'; 'RR      '                      
001300*     'FIFO    '; 'OPT     '; 'LRU     '                                  
001400*     'SSTF    '; 'LOOK    '; 'CLOOK   '                                  
001500      03  RESULT-ALGO         PIC X(08)    VALUE SPACES.                  
001600*     POSICION RELATIVA (17:8) METRICA CALCULADA - ESPERA                 
001700*     PROMEDIO (PROCESS), FALLOS DE PAGINA (MEMORY) O                     
001800*     DESPLAZAMIENTO TOTAL DEL CABEZAL (DISK).  LOS                       
001900*     RESULTADOS ENTEROS LLEVAN '00' EN LOS DECIMALES.                    
002000      03  RESULT-VALUE        PIC S9(06)V9(02).                           
